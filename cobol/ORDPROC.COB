000100******************************************************************
000200*                                                                *
000300*   PROGRAM      :  ORDPROC                                     *
000400*   PURPOSE      :  NIGHTLY ORDER-PROCESSING RUN -- READS THE    *
000500*                   TRANSACTION FILE, MAINTAINS CUSTOMER CARTS,  *
000600*                   DRIVES CHECKOUT AND COUPON ISSUANCE, LOGS    *
000700*                   REJECTS, AND CALLS THE END-OF-RUN FINALIZE   *
000800*                   AND STATISTICS STEPS.                        *
000900*                                                                *
001000******************************************************************
001100*                   CHANGE LOG                                   *
001200******************************************************************
001300*   DATE-WRITTEN 1989-03-06                                       *
001400*   1989-03-06  RAH  ORIGINAL CUT.  MAIL-ORDER CART/CHECKOUT RUN. ORDP001
001500*   1989-04-02  RAH  ADDED TRAN-CODE DISPATCH (WAS HARD-CODED     ORDP002
001600*                    TO ADD-ITEM ONLY).                          *
001700*   1989-06-30  RAH  WIRED IN ORDER-FILE / ORDER-DETAIL-FILE      ORDP003
001800*                    THROUGH CHECKOUT.                           *
001900*   1990-11-14  RAH  ADDED GC ADMIN TRANSACTION FOR COUPON PILOT. ORDP004
002000*   1991-08-04  DWK  COUPON PILOT MADE PERMANENT -- CALL DISCFIN  ORDP005
002100*                    AND STATRPT AT END OF RUN INSTEAD OF A       *
002200*                    SEPARATE JOB STEP.                          *
002300*   1993-02-09  DWK  RAISED CART AND CODE TABLE SIZES (SEE        ORDP006
002400*                    REGCART/REGCTAB) -- RUNS WERE ABENDING ON    *
002500*                    TABLE OVERFLOW DURING THE FALL CATALOG DROP. *
002600*   1996-05-17  DWK  REQUEST 4471 -- N-VALUE (NTH-ORDER COUPON    ORDP007
002700*                    TRIGGER) MOVED OFF HARD-CODED 5 TO A PARM.   *
002800*   1998-09-08  LMT  Y2K REMEDIATION -- ALL DATE FIELDS NOW       ORDP008
002900*                    CCYYMMDD, SOURCE AND COPY MEMBERS.           *
003000*   1999-01-11  LMT  Y2K -- VERIFIED CENTURY ROLL ON TEST DECK,   ORDP009
003100*                    NO FURTHER CHANGE REQUIRED.                 *
003200*   2003-07-22  BCO  REQUEST 5920 -- ERROR-LOG NOW CARRIES THE    ORDP010
003300*                    FULL TRANSACTION IMAGE, NOT JUST THE REASON. *
003400*   2003-11-03  BCO  REQUEST 6004 -- BLANK TRAN-CODE NOW REJECTED ORDP011
003500*                    UP FRONT INSTEAD OF FALLING INTO THE DISPATCH*
003600*                    AND COMING OUT "UNKNOWN TRANSACTION CODE".   *
003700******************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.    ORDPROC.
004000 AUTHOR.        R A HENNESSY.
004100 INSTALLATION.  MERCANTILE CATALOG SALES -- DATA CENTER.
004200 DATE-WRITTEN.  03/06/89.
004300 DATE-COMPILED.
004400 SECURITY.      UNCLASSIFIED -- PRODUCTION BATCH.
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.  IBM-3090.
004900 OBJECT-COMPUTER.  IBM-3090.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     SWITCH-0 IS SW-RERUN-MODE ON STATUS IS SW-RERUN-ON.
005300*-----------------------------------------------------------------
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT TRAN-FILE     ASSIGN TO TRANFILE
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS IS FS-TRAN-FILE.
005900
006000     SELECT ERROR-LOG     ASSIGN TO ERRLOG
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS IS FS-ERROR-LOG.
006300******************************************************************
006400 DATA DIVISION.
006500 FILE SECTION.
006600*----FICHERO DE ENTRADA (TRANSACCIONES DEL DIA).
006700 FD  TRAN-FILE
006800     BLOCK CONTAINS 0 RECORDS
006900     RECORDING MODE IS F.
007000 01  TRAN-FILE-REC                  PIC X(100).
007100
007200*----LISTADO DE RECHAZOS.
007300 FD  ERROR-LOG
007400     BLOCK CONTAINS 0 RECORDS
007500     RECORDING MODE IS F.
007600 01  ERROR-LOG-REC                  PIC X(132).
007700******************************************************************
007800 WORKING-STORAGE SECTION.
007900*----FILE STATUS.
008000 01  FS-TRAN-FILE                   PIC 9(02) VALUE ZEROS.
008100 01  FS-ERROR-LOG                   PIC 9(02) VALUE ZEROS.
008200
008300*----LITERAL DE RECHAZO, CODIGO DE TRANSACCION EN BLANCO.
008400*    AISLADO A NIVEL 77 PORQUE LO USAN DOS SITIOS DEL PROGRAMA.
008500 77  WS-BLANK-CODE-MSG              PIC X(23)
008600         VALUE "BLANK TRANSACTION CODE".
008700
008800*----COPYS DE ARCHIVOS (AREA DE REGISTRO).
008900     COPY REGTRANS.
009000     COPY REGCART.
009100     COPY REGCTAB.
009200
009300*----SWITCHES.
009400 01  SWITCHES.
009500     03  SW-EOF-TRAN                PIC X(02) VALUE "NO".
009600         88  TRAN-EOF                VALUE "SI".
009700     03  SW-REJECTED                PIC X(02) VALUE "NO".
009800         88  TRAN-REJECTED           VALUE "SI".
009900
010000*----CONTADORES-ESTADISTICAS (TODOS COMP, VER REGLA DE TALLER).
010100 01  CONTADORES.
010200     03  C-ESTADISTICAS.
010300         05  CONTA-TRANS            PIC 9(06) COMP VALUE ZERO.
010400         05  CONTA-RECHAZOS         PIC 9(06) COMP VALUE ZERO.
010500     03  WS-ORDER-SEQ               PIC 9(06) COMP VALUE ZERO.
010600     03  WS-COMPLETED-COUNT         PIC 9(06) COMP VALUE ZERO.
010700     03  WS-N-VALUE                 PIC 9(03) COMP VALUE 5.
010800*        WS-N-VALUE IS NORMALLY SUPPLIED ON THE PARM CARD OF THE
010900*        EXEC STATEMENT (REQUEST 4471); DEFAULTED HERE WHEN NONE
011000*        IS SUPPLIED.
011100
011200*----AUXILIARES.
011300 01  AUXILIARES.
011400     03  AUXILIAR-FUNCION           PIC X(04) VALUE SPACES.
011500     03  AUXILIAR-REJ-MOTIVO        PIC X(40) VALUE SPACES.
011600     03  WS-GEN-CODE                PIC X(10) VALUE SPACES.
011700     03  WS-GEN-CODE-X
011800                   REDEFINES WS-GEN-CODE.
011900         05  WS-GEN-CODE-PFX        PIC X(06).
012000         05  WS-GEN-CODE-SEQ        PIC X(04).
012100     03  WS-GEN-OK-FLAG             PIC X(02) VALUE "NO".
012200         88  WS-GEN-WAS-OK            VALUE "SI".
012300     03  WS-GEN-PCT                 PIC 9(03) VALUE ZERO.
012400
012500*----LINEA DE RECHAZO PARA EL LISTADO.
012600 01  WS-ERROR-LINE.
012700     03  WS-ERROR-DATE              PIC X(08) VALUE SPACES.
012800     03  WS-ERROR-DATE-X
012900                   REDEFINES WS-ERROR-DATE.
013000         05  WS-ERROR-CCYY          PIC 9(04).
013100         05  WS-ERROR-MM            PIC 9(02).
013200         05  WS-ERROR-DD            PIC 9(02).
013300     03  FILLER                     PIC X(01) VALUE SPACES.
013400     03  WS-ERROR-CODE              PIC X(02) VALUE SPACES.
013500     03  FILLER                     PIC X(01) VALUE SPACES.
013600     03  WS-ERROR-USER              PIC X(20) VALUE SPACES.
013700     03  FILLER                     PIC X(01) VALUE SPACES.
013800     03  WS-ERROR-REASON            PIC X(40) VALUE SPACES.
013900     03  WS-ERROR-LINE-X
014000                   REDEFINES WS-ERROR-REASON PIC X(40).
014100     03  FILLER                     PIC X(18) VALUE SPACES.
014200******************************************************************
014300 PROCEDURE DIVISION.
014400*-------------------
014500     PERFORM 1000-INICIO  THRU 1000-FIN-INICIO
014600
014700     PERFORM 2000-PROCESO THRU 2000-FIN-PROCESO
014800                          UNTIL TRAN-EOF
014900
015000     PERFORM 3000-FIN     THRU 3000-FIN-FIN.
015100
015200 1000-INICIO.
015300*------------
015400     DISPLAY "ORDPROC -- COMIENZA LA CARGA DE TRANSACCIONES"
015500     DISPLAY " "
015600
015700     INITIALIZE  CART-LINE-TABLE
015800                 CODE-TABLE-AREA
015900                 CONTADORES.
016000
016100     PERFORM 1100-ABRIR-FICHEROS THRU 1100-FIN-ABRIR-FICHEROS
016200     PERFORM 9000-LEER-TRAN      THRU 9000-FIN-LEER-TRAN.
016300
016400 1000-FIN-INICIO.
016500*----------------
016600     EXIT.
016700
016800 1100-ABRIR-FICHEROS.
016900*--------------------
017000     OPEN INPUT  TRAN-FILE
017100          OUTPUT ERROR-LOG.
017200
017300 1100-FIN-ABRIR-FICHEROS.
017400*------------------------
017500     EXIT.
017600
017700 2000-PROCESO.
017800*-------------
017900     ADD 1 TO CONTA-TRANS
018000     MOVE "NO" TO SW-REJECTED
018100
018200*    BLANK TRAN-CODE ON THE INPUT TAPE USED TO FALL ALL THE WAY
018300*    THROUGH THE EVALUATE TO "OTHER" -- RAISED AS A SEPARATE
018400*    GUARD SO THE REJECT REASON IS SET BEFORE THE DISPATCH EVER
018500*    RUNS, NOT AFTER IT FALLS OUT THE BOTTOM (REQUEST 6004).
018600     IF TRAN-CODE = SPACES
018700         MOVE "SI" TO SW-REJECTED
018800         MOVE WS-BLANK-CODE-MSG TO AUXILIAR-REJ-MOTIVO
018900         GO TO 2000-VERIFICAR-RECHAZO
019000     END-IF
019100
019200     EVALUATE TRAN-CODE
019300         WHEN "AD"
019400             CALL "CARTMAINT" USING TRAN-RECORD CART-LINE-TABLE
019500                                    SW-REJECTED AUXILIAR-REJ-MOTIVO
019600         WHEN "RM"
019700             CALL "CARTMAINT" USING TRAN-RECORD CART-LINE-TABLE
019800                                    SW-REJECTED AUXILIAR-REJ-MOTIVO
019900         WHEN "CL"
020000             CALL "CARTMAINT" USING TRAN-RECORD CART-LINE-TABLE
020100                                    SW-REJECTED AUXILIAR-REJ-MOTIVO
020200         WHEN "CO"
020300             CALL "CHECKOUT"  USING TRAN-CODE TRAN-RECORD
020400                                    CART-LINE-TABLE
020500                                    CODE-TABLE-AREA WS-N-VALUE
020600                                    WS-ORDER-SEQ WS-COMPLETED-COUNT
020700                                    SW-REJECTED AUXILIAR-REJ-MOTIVO
020800         WHEN "GC"
020900             MOVE "GEN " TO AUXILIAR-FUNCION
021000             MOVE SPACES TO WS-GEN-CODE
021100             CALL "CODEGEN"   USING AUXILIAR-FUNCION WS-GEN-CODE
021200                                    WS-GEN-OK-FLAG WS-GEN-PCT
021300                                    CODE-TABLE-AREA
021400                                    SW-REJECTED AUXILIAR-REJ-MOTIVO
021500         WHEN OTHER
021600             MOVE "SI" TO SW-REJECTED
021700             MOVE "UNKNOWN TRANSACTION CODE" TO AUXILIAR-REJ-MOTIVO
021800     END-EVALUATE.
021900
022000 2000-VERIFICAR-RECHAZO.
022100*------------------------
022200     IF TRAN-REJECTED
022300         PERFORM 2900-GRABAR-RECHAZO THRU 2900-FIN-GRABAR-RECHAZO
022400     END-IF
022500
022600     PERFORM 9000-LEER-TRAN THRU 9000-FIN-LEER-TRAN.
022700
022800 2000-FIN-PROCESO.
022900*-----------------
023000     EXIT.
023100
023200 2900-GRABAR-RECHAZO.
023300*---------------------
023400     ADD 1 TO CONTA-RECHAZOS
023500     MOVE TRAN-CODE      TO WS-ERROR-CODE
023600     MOVE TRAN-USER-ID   TO WS-ERROR-USER
023700     MOVE AUXILIAR-REJ-MOTIVO TO WS-ERROR-REASON
023800     WRITE ERROR-LOG-REC FROM WS-ERROR-LINE.
023900
024000 2900-FIN-GRABAR-RECHAZO.
024100*-------------------------
024200     EXIT.
024300
024400 3000-FIN.
024500*---------
024600     PERFORM 3100-CERRAR-FICHEROS THRU 3100-FIN-CERRAR-FICHEROS
024700
024800     CALL "CHECKOUT" USING "CF" TRAN-RECORD CART-LINE-TABLE
024900                            CODE-TABLE-AREA WS-N-VALUE
025000                            WS-ORDER-SEQ WS-COMPLETED-COUNT
025100                            SW-REJECTED AUXILIAR-REJ-MOTIVO
025200
025300     CALL "DISCFIN"  USING CODE-TABLE-AREA
025400
025500     CALL "STATRPT"  USING CODE-TABLE-AREA
025600
025700     DISPLAY "ORDPROC -- TRANSACCIONES LEIDAS : " CONTA-TRANS
025800     DISPLAY "ORDPROC -- TRANSACCIONES RECHAZADAS: " CONTA-RECHAZOS
025900     DISPLAY "ORDPROC -- PEDIDOS COMPLETADOS  : " WS-COMPLETED-COUNT
026000
026100     STOP RUN.
026200
026300 3000-FIN-FIN.
026400*-------------
026500     EXIT.
026600
026700 3100-CERRAR-FICHEROS.
026800*----------------------
026900     CLOSE TRAN-FILE
027000           ERROR-LOG.
027100
027200 3100-FIN-CERRAR-FICHEROS.
027300*-------------------------
027400     EXIT.
027500
027600 9000-LEER-TRAN.
027700*-----------------
027800     READ TRAN-FILE INTO TRAN-RECORD
027900         AT END MOVE "SI" TO SW-EOF-TRAN
028000     END-READ.
028100
028200 9000-FIN-LEER-TRAN.
028300*---------------------
028400     EXIT.
028500
028600 END PROGRAM ORDPROC.
