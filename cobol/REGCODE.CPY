000100******************************************************************
000200*                 COPY  REGCODE
000300*     DISCOUNT-CODE RECORD -- FLAT SHAPE OF ONE DISCOUNT-FILE
000400*     RECORD.  USED AS THE FD BUFFER LAYOUT IN DISCFIN AND AS
000500*     ONE ENTRY'S SHAPE WHEN CODEGEN BUILDS ITS IN-MEMORY TABLE
000600*     (SEE COPY REGCTAB).
000700******************************************************************
000800*   FLD HIST: 1990-11-14 RAH  ORIGINAL CUT -- COUPON PILOT
000900*              1998-09-08 LMT  Y2K -- DATE STAMPS NOW CCYYMMDD
001000******************************************************************
001100 01  CODE-RECORD.
001200     05  COD-CODE                   PIC X(10).
001300     05  COD-DISCOUNT-PERCENT       PIC 9(03).
001400     05  COD-CREATED-DATE           PIC X(08).
001500     05  COD-CREATED-DATE-X
001600                   REDEFINES COD-CREATED-DATE.
001700         10  COD-CREATED-CCYY       PIC 9(04).
001800         10  COD-CREATED-MM         PIC 9(02).
001900         10  COD-CREATED-DD         PIC 9(02).
002000     05  COD-CREATED-TIME           PIC X(06).
002100     05  COD-USED-FLAG              PIC X(01).
002200         88  COD-IS-USED            VALUE "Y".
002300         88  COD-NOT-USED           VALUE "N".
002400     05  COD-USED-DATE              PIC X(08).
002500     05  COD-USED-TIME              PIC X(06).
002600     05  FILLER                     PIC X(08).
