000100******************************************************************
000200*                                                                *
000300*   PROGRAM      :  CARTMAINT                                   *
000400*   PURPOSE      :  MAINTAINS THE IN-MEMORY SHOPPING-CART TABLE  *
000500*                   FOR ORDPROC -- ADD-ITEM, REMOVE-ITEM, AND    *
000600*                   CLEAR-CART TRANSACTIONS.  THE TABLE IS PASSED*
000700*                   BY REFERENCE AND LIVES IN THE CALLER FOR THE *
000800*                   LIFE OF THE RUN.                             *
000900*                                                                *
001000******************************************************************
001100*                   CHANGE LOG                                   *
001200******************************************************************
001300*   DATE-WRITTEN 1989-03-06
001400*   1989-03-06  RAH  ORIGINAL CUT.  ADD-ITEM ONLY.                CART001
001500*   1989-04-02  RAH  ADDED RM AND CL ACTIONS, EVALUATE DISPATCH.  CART002
001600*   1991-08-04  DWK  ADD NOW MERGES QUANTITY ON DUPLICATE         CART003
001700*                    USER-ID/ITEM-ID INSTEAD OF APPENDING A
001800*                    SECOND LINE.
001900*   1993-02-09  DWK  RAISED CART TABLE TO 100 LINES (SEE          CART004
002000*                    REGCART) -- OVERFLOWING ON LARGE CARTS.
002100*   1996-05-17  DWK  CL NOW REUSES THE RM CLOSE-THE-GAP LOGIC     CART005
002200*                    INSTEAD OF ITS OWN COPY -- ONE LESS PLACE
002300*                    TO FIX THE SHIFT-UP BUG IN.
002400*   1998-09-08  LMT  Y2K REMEDIATION -- NO DATE FIELDS OWNED BY   CART006
002500*                    THIS PROGRAM, REVIEWED AND PASSED.
002600*   2003-07-22  BCO  REQUEST 5920 -- VALIDATION REASON TEXT NOW   CART007
002700*                    RETURNED TO THE CALLER FOR THE ERROR LOG.
002800*   2003-11-03  BCO  REQUEST 6004 -- TABLE-FULL TEST NOW AGAINST  CART008
002900*                    A NAMED LIMIT INSTEAD OF A BARE 100.
003000******************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.    CARTMAINT.
003300 AUTHOR.        R A HENNESSY.
003400 INSTALLATION.  MERCANTILE CATALOG SALES -- DATA CENTER.
003500 DATE-WRITTEN.  03/06/89.
003600 DATE-COMPILED.
003700 SECURITY.      UNCLASSIFIED -- PRODUCTION BATCH.
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-3090.
004200 OBJECT-COMPUTER.  IBM-3090.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500*-----------------------------------------------------------------
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800******************************************************************
004900 DATA DIVISION.
005000 FILE SECTION.
005100******************************************************************
005200 WORKING-STORAGE SECTION.
005300*----MAXIMO DE LINEAS QUE ADMITE LA TABLA DE CARRITO (VER REGCART).
005400*    AISLADO A NIVEL 77 PORQUE LO PRUEBA MAS DE UN PARRAFO.
005500 77  WS-CART-MAX-LINES              PIC 9(03) COMP VALUE 100.
005600
005700*----COPYS DE ARCHIVOS (AREA DE REGISTRO).
005800     COPY REGTRANS.
005900
006000*----SWITCHES.
006100 01  SWITCHES.
006200     03  SW-LINE-FOUND              PIC X(02) VALUE "NO".
006300         88  CART-LINE-FOUND          VALUE "SI".
006400
006500*----CONTADORES (TODOS COMP, VER REGLA DE TALLER).
006600 01  CONTADORES.
006700     03  WS-SRCH-IDX                PIC 9(03) COMP VALUE ZERO.
006800     03  WS-KEEP-IDX                PIC 9(03) COMP VALUE ZERO.
006900     03  WS-OUT-IDX                 PIC 9(03) COMP VALUE ZERO.
007000
007100*----AUXILIARES.
007200 01  AUXILIARES.
007300     03  WS-VALIDATION-OK           PIC X(01) VALUE "Y".
007400     03  WS-CHK-PRICE               PIC 9(06)V99 VALUE ZERO.
007500     03  WS-CHK-PRICE-X
007600                   REDEFINES WS-CHK-PRICE   PIC X(08).
007700     03  WS-CHK-QTY                 PIC 9(04) VALUE ZERO.
007800     03  WS-CHK-QTY-X
007900                   REDEFINES WS-CHK-QTY     PIC X(04).
008000******************************************************************
008100 LINKAGE SECTION.
008200     COPY REGTRANS REPLACING LEADING ==TRAN-== BY ==LK-TRAN-==.
008300
008400 01  LK-CART-LINE-TABLE.
008500     05  LK-CART-LINE-COUNT         PIC 9(03) COMP.
008600     05  FILLER                     PIC X(04).
008700     05  LK-CART-LINE OCCURS 100 TIMES
008800                   INDEXED BY LK-CART-IDX.
008900         10  LK-CART-USER-ID        PIC X(20).
009000         10  LK-CART-ITEM-ID        PIC X(20).
009100         10  LK-CART-ITEM-NAME      PIC X(30).
009200         10  LK-CART-ITEM-PRICE     PIC 9(06)V99.
009300         10  LK-CART-ITEM-PRICE-X
009400                   REDEFINES LK-CART-ITEM-PRICE PIC X(08).
009500         10  LK-CART-ITEM-QTY       PIC 9(04).
009600         10  FILLER                 PIC X(06).
009700
009800 01  LK-SW-REJECTED                 PIC X(02).
009900 01  LK-REJ-MOTIVO                  PIC X(40).
010000******************************************************************
010100 PROCEDURE DIVISION USING LK-TRAN-RECORD LK-CART-LINE-TABLE
010200                           LK-SW-REJECTED LK-REJ-MOTIVO.
010300*-------------------------------------------------------------
010400     MOVE "NO" TO LK-SW-REJECTED
010500     MOVE SPACES TO LK-REJ-MOTIVO
010600
010700     EVALUATE LK-TRAN-CODE
010800         WHEN "AD"
010900             PERFORM 2100-TRATAR-ALTA THRU 2100-FIN-TRATAR-ALTA
011000         WHEN "RM"
011100             PERFORM 2200-TRATAR-BAJA THRU 2200-FIN-TRATAR-BAJA
011200         WHEN "CL"
011300             PERFORM 2300-TRATAR-BORRADO
011400                  THRU 2300-FIN-TRATAR-BORRADO
011500         WHEN OTHER
011600             MOVE "SI" TO LK-SW-REJECTED
011700             MOVE "UNKNOWN CART ACTION CODE" TO LK-REJ-MOTIVO
011800     END-EVALUATE
011900
012000     GOBACK.
012100
012200 2100-TRATAR-ALTA.
012300*-----------------
012400     PERFORM 2110-VALIDAR-ALTA THRU 2110-FIN-VALIDAR-ALTA
012500
012600     IF WS-VALIDATION-OK = "N"
012700         MOVE "SI" TO LK-SW-REJECTED
012800     ELSE
012900         PERFORM 2120-BUSCAR-LINEA THRU 2120-FIN-BUSCAR-LINEA
013000         IF CART-LINE-FOUND
013100             ADD LK-TRAN-ITEM-QTY
013200               TO LK-CART-ITEM-QTY (WS-SRCH-IDX)
013300         ELSE
013400             PERFORM 2130-ANADIR-LINEA
013500                  THRU 2130-FIN-ANADIR-LINEA
013600         END-IF
013700     END-IF.
013800
013900 2100-FIN-TRATAR-ALTA.
014000*---------------------
014100     EXIT.
014200
014300 2110-VALIDAR-ALTA.
014400*------------------
014500*    WORK FROM LOCAL COPIES OF THE INBOUND PRICE/QTY, NOT THE
014600*    LINKAGE FIELDS DIRECTLY -- SHOP HABIT SINCE THE BAD-TAPE
014700*    INCIDENT OF 1990 (FLD HIST, REGTRANS).
014800     MOVE "Y" TO WS-VALIDATION-OK
014900     MOVE LK-TRAN-ITEM-PRICE TO WS-CHK-PRICE
015000     MOVE LK-TRAN-ITEM-QTY   TO WS-CHK-QTY
015100
015200     IF LK-TRAN-ITEM-ID = SPACES
015300         MOVE "N" TO WS-VALIDATION-OK
015400         MOVE "ITEM-ID IS BLANK" TO LK-REJ-MOTIVO
015500     END-IF
015600
015700     IF WS-VALIDATION-OK = "Y" AND LK-TRAN-ITEM-NAME = SPACES
015800         MOVE "N" TO WS-VALIDATION-OK
015900         MOVE "ITEM-NAME IS BLANK" TO LK-REJ-MOTIVO
016000     END-IF
016100
016200     IF WS-VALIDATION-OK = "Y"
016300        AND (WS-CHK-PRICE NOT > ZERO
016400             OR WS-CHK-PRICE > 999999.99)
016500         MOVE "N" TO WS-VALIDATION-OK
016600         MOVE "ITEM-PRICE OUT OF RANGE" TO LK-REJ-MOTIVO
016700     END-IF
016800
016900     IF WS-VALIDATION-OK = "Y"
017000        AND (WS-CHK-QTY NOT > ZERO
017100             OR WS-CHK-QTY > 1000)
017200         MOVE "N" TO WS-VALIDATION-OK
017300         MOVE "ITEM-QTY OUT OF RANGE" TO LK-REJ-MOTIVO
017400     END-IF.
017500
017600 2110-FIN-VALIDAR-ALTA.
017700*-----------------------
017800     EXIT.
017900
018000 2120-BUSCAR-LINEA.
018100*------------------
018200     MOVE "NO" TO SW-LINE-FOUND
018300     MOVE ZERO TO WS-SRCH-IDX
018400
018500     PERFORM 2125-BUSCAR-LINEA-UNA
018600        VARYING LK-CART-IDX FROM 1 BY 1
018700          UNTIL LK-CART-IDX > LK-CART-LINE-COUNT
018800             OR CART-LINE-FOUND.
018900
019000 2120-FIN-BUSCAR-LINEA.
019100*-----------------------
019200     EXIT.
019300
019400 2125-BUSCAR-LINEA-UNA.
019500*----------------------
019600     IF LK-CART-USER-ID (LK-CART-IDX) = LK-TRAN-USER-ID
019700        AND LK-CART-ITEM-ID (LK-CART-IDX) = LK-TRAN-ITEM-ID
019800         MOVE "SI" TO SW-LINE-FOUND
019900         MOVE LK-CART-IDX TO WS-SRCH-IDX
020000     END-IF.
020100
020200 2130-ANADIR-LINEA.
020300*------------------
020400     IF LK-CART-LINE-COUNT >= WS-CART-MAX-LINES
020500         MOVE "SI" TO LK-SW-REJECTED
020600         MOVE "CART TABLE FULL" TO LK-REJ-MOTIVO
020700     ELSE
020800         ADD 1 TO LK-CART-LINE-COUNT
020900         SET LK-CART-IDX TO LK-CART-LINE-COUNT
021000         MOVE LK-TRAN-USER-ID
021100           TO LK-CART-USER-ID (LK-CART-IDX)
021200         MOVE LK-TRAN-ITEM-ID
021300           TO LK-CART-ITEM-ID (LK-CART-IDX)
021400         MOVE LK-TRAN-ITEM-NAME
021500           TO LK-CART-ITEM-NAME (LK-CART-IDX)
021600         MOVE LK-TRAN-ITEM-PRICE
021700           TO LK-CART-ITEM-PRICE (LK-CART-IDX)
021800         MOVE LK-TRAN-ITEM-QTY
021900           TO LK-CART-ITEM-QTY (LK-CART-IDX)
022000     END-IF.
022100
022200 2130-FIN-ANADIR-LINEA.
022300*-----------------------
022400     EXIT.
022500
022600 2200-TRATAR-BAJA.
022700*-----------------
022800     PERFORM 2120-BUSCAR-LINEA THRU 2120-FIN-BUSCAR-LINEA
022900
023000     IF CART-LINE-FOUND
023100         PERFORM 2210-CERRAR-HUECO THRU 2210-FIN-CERRAR-HUECO
023200     END-IF.
023300
023400 2200-FIN-TRATAR-BAJA.
023500*-----------------------
023600     EXIT.
023700
023800 2210-CERRAR-HUECO.
023900*------------------
024000*    SHIFT EVERY LINE AFTER THE REMOVED ONE UP BY ONE SLOT SO
024100*    THE TABLE STAYS DENSE -- REQUEST 2714, 1991.
024200     PERFORM 2215-CERRAR-HUECO-UNA
024300        VARYING WS-KEEP-IDX FROM WS-SRCH-IDX BY 1
024400          UNTIL WS-KEEP-IDX >= LK-CART-LINE-COUNT
024500
024600     SUBTRACT 1 FROM LK-CART-LINE-COUNT.
024700
024800 2210-FIN-CERRAR-HUECO.
024900*-----------------------
025000     EXIT.
025100
025200 2215-CERRAR-HUECO-UNA.
025300*----------------------
025400     ADD 1 TO WS-KEEP-IDX GIVING WS-OUT-IDX
025500     MOVE LK-CART-LINE (WS-OUT-IDX)
025600       TO LK-CART-LINE (WS-KEEP-IDX).
025700
025800 2300-TRATAR-BORRADO.
025900*--------------------
026000*    CLEAR THE WHOLE CART FOR THIS USER-ID.  WORK FROM THE
026100*    BOTTOM OF THE TABLE UP SO A REMOVE DOES NOT DISTURB AN
026200*    INDEX WE HAVE NOT YET VISITED.
026300     MOVE LK-CART-LINE-COUNT TO WS-SRCH-IDX
026400
026500     PERFORM 2310-BORRAR-SI-COINCIDE THRU 2310-FIN-BORRAR-SI
026600        UNTIL WS-SRCH-IDX = ZERO.
026700
026800 2300-FIN-TRATAR-BORRADO.
026900*-------------------------
027000     EXIT.
027100
027200 2310-BORRAR-SI-COINCIDE.
027300*------------------------
027400     IF LK-CART-USER-ID (WS-SRCH-IDX) = LK-TRAN-USER-ID
027500         PERFORM 2210-CERRAR-HUECO THRU 2210-FIN-CERRAR-HUECO
027600     END-IF
027700
027800     SUBTRACT 1 FROM WS-SRCH-IDX.
027900
028000 2310-FIN-BORRAR-SI.
028100*--------------------
028200     EXIT.
028300
028400 END PROGRAM CARTMAINT.
