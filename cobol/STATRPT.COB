000100******************************************************************
000200*                                                                *
000300*   PROGRAM      :  STATRPT                                     *
000400*   PURPOSE      :  END-OF-RUN STATISTICS REPORT.  REREADS THE   *
000500*                   ORDER-FILE AND ORDER-DETAIL-FILE WRITTEN BY  *
000600*                   CHECKOUT TO ACCUMULATE GRAND TOTALS, THEN    *
000700*                   LISTS EVERY DISCOUNT CODE ISSUED DURING THE  *
000800*                   RUN IN ISSUANCE ORDER.  NO CONTROL BREAKS --  *
000900*                   WHOLE-RUN TOTALS ONLY.                       *
001000*                                                                *
001100******************************************************************
001200*                   CHANGE LOG                                   *
001300******************************************************************
001400*   DATE-WRITTEN 1989-06-30
001500*   1989-06-30  RAH  ORIGINAL CUT.  ORDER COUNT AND AMOUNT        STRP001
001600*                    TOTALS ONLY.
001700*   1990-11-14  RAH  ADDED THE DISCOUNT-CODE LISTING FOR THE      STRP002
001800*                    COUPON PILOT.
001900*   1991-08-04  DWK  COUPON PILOT MADE PERMANENT -- TOTAL         STRP003
002000*                    DISCOUNT AMOUNT ADDED TO THE HEADER BLOCK.
002100*   1996-05-17  DWK  REQUEST 4471 -- ITEM-QUANTITY TOTAL NOW      STRP004
002200*                    SUMMED FROM ORDER-DETAIL-FILE, NOT FROM
002300*                    THE HEADER LINE COUNT (THE TWO ARE NOT THE
002400*                    SAME THING -- SEE FLD HIST, REGORDH).
002500*   1998-09-08  LMT  Y2K REMEDIATION -- REPORT DATE NOW CCYYMMDD  STRP005
002600*                    ON THE PRINT LINE.
002700*   1999-01-11  LMT  Y2K -- VERIFIED CENTURY ROLL ON TEST DECK.   STRP006
002800*   2003-11-03  BCO  REQUEST 6004 -- DISPLAY A STEP-COMPLETE      STRP007
002900*                    MESSAGE ON GOBACK SO THE JOB LOG SHOWS THE
003000*                    REPORT STEP RAN, NOT JUST RETURN CODE 0.
003100******************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.    STATRPT.
003400 AUTHOR.        R A HENNESSY.
003500 INSTALLATION.  MERCANTILE CATALOG SALES -- DATA CENTER.
003600 DATE-WRITTEN.  06/30/89.
003700 DATE-COMPILED.
003800 SECURITY.      UNCLASSIFIED -- PRODUCTION BATCH.
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-3090.
004300 OBJECT-COMPUTER.  IBM-3090.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600*-----------------------------------------------------------------
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT ORDER-FILE        ASSIGN TO ORDFILE
005000            ORGANIZATION IS LINE SEQUENTIAL
005100            FILE STATUS IS FS-ORDER-FILE.
005200
005300     SELECT ORDER-DETAIL-FILE ASSIGN TO ORDDFILE
005400            ORGANIZATION IS LINE SEQUENTIAL
005500            FILE STATUS IS FS-ORDER-DETAIL.
005600
005700     SELECT REPORT-FILE       ASSIGN TO RPTFILE
005800            ORGANIZATION IS LINE SEQUENTIAL
005900            FILE STATUS IS FS-REPORT-FILE.
006000******************************************************************
006100 DATA DIVISION.
006200 FILE SECTION.
006300*----CABECERAS DE PEDIDO (RELEIDO).
006400 FD  ORDER-FILE
006500     BLOCK CONTAINS 0 RECORDS
006600     RECORDING MODE IS F.
006700 01  ORDER-FILE-REC                 PIC X(90).
006800
006900*----DETALLE DE PEDIDO (RELEIDO).
007000 FD  ORDER-DETAIL-FILE
007100     BLOCK CONTAINS 0 RECORDS
007200     RECORDING MODE IS F.
007300 01  ORDER-DETAIL-FILE-REC          PIC X(80).
007400
007500*----INFORME DE ESTADISTICAS.
007600 FD  REPORT-FILE
007700     BLOCK CONTAINS 0 RECORDS
007800     RECORDING MODE IS F.
007900 01  REPORT-FILE-REC                PIC X(80).
008000******************************************************************
008100 WORKING-STORAGE SECTION.
008200*----TITULO DEL INFORME, FIJO, NO FORMA PARTE DE NINGUN GRUPO.
008300 77  WS-REPORT-TITLE                PIC X(26)
008400         VALUE "DAILY ORDER STATISTICS RUN".
008500
008600*----FILE STATUS.
008700 01  FS-ORDER-FILE                  PIC 9(02) VALUE ZEROS.
008800 01  FS-ORDER-DETAIL                PIC 9(02) VALUE ZEROS.
008900 01  FS-REPORT-FILE                 PIC 9(02) VALUE ZEROS.
009000
009100*----COPYS DE ARCHIVOS (AREA DE REGISTRO).
009200     COPY REGORDH.
009300     COPY REGORDD.
009400
009500*----SWITCHES.
009600 01  SWITCHES.
009700     03  SW-EOF-ORDH                PIC X(02) VALUE "NO".
009800         88  ORDH-EOF                  VALUE "SI".
009900     03  SW-EOF-ORDD                PIC X(02) VALUE "NO".
010000         88  ORDD-EOF                  VALUE "SI".
010100
010200*----CONTADORES-ESTADISTICAS (TODOS COMP, VER REGLA DE TALLER).
010300 01  CONTADORES.
010400     03  WS-ORDER-COUNT             PIC 9(04) COMP VALUE ZERO.
010500     03  WS-ITEM-TOTAL              PIC 9(06) COMP VALUE ZERO.
010600     03  WS-CODE-IDX                PIC 9(04) COMP VALUE ZERO.
010700
010800*----ACUMULADORES DE IMPORTE.
010900 01  ACUMULADORES.
011000     03  WS-PURCHASE-TOTAL          PIC 9(09)V99 VALUE ZERO.
011100     03  WS-PURCHASE-TOTAL-X
011200                   REDEFINES WS-PURCHASE-TOTAL PIC X(11).
011300     03  WS-DISCOUNT-TOTAL          PIC 9(09)V99 VALUE ZERO.
011400     03  WS-DISCOUNT-TOTAL-X
011500                   REDEFINES WS-DISCOUNT-TOTAL PIC X(11).
011600
011700*----LINEAS DE IMPRESION DEL INFORME.
011800 01  WS-HDR-LINE-1.
011900     03  FILLER                     PIC X(18)
012000                          VALUE "STORE STATISTICS ".
012100     03  FILLER                     PIC X(07) VALUE "REPORT ".
012200     03  FILLER                     PIC X(25) VALUE SPACES.
012300     03  WS-HDR-DATE-LIT            PIC X(06) VALUE "DATE: ".
012400     03  WS-HDR-DATE                PIC X(10) VALUE SPACES.
012500     03  FILLER                     PIC X(14) VALUE SPACES.
012600
012700 01  WS-HDR-LINE-2                  PIC X(66)
012800         VALUE ALL "-".
012900
013000 01  WS-ORD-COUNT-LINE.
013100     03  FILLER                     PIC X(28)
013200                          VALUE "TOTAL ORDERS PLACED        :".
013300     03  WS-ORD-COUNT-ED            PIC ZZZ9.
013400     03  FILLER                     PIC X(48) VALUE SPACES.
013500
013600 01  WS-ITEM-TOTAL-LINE.
013700     03  FILLER                     PIC X(28)
013800                          VALUE "TOTAL ITEMS PURCHASED      :".
013900     03  WS-ITEM-TOTAL-ED           PIC ZZZZZ9.
014000     03  FILLER                     PIC X(46) VALUE SPACES.
014100
014200 01  WS-PURCHASE-LINE.
014300     03  FILLER                     PIC X(28)
014400                          VALUE "TOTAL PURCHASE AMOUNT      :".
014500     03  FILLER                     PIC X(01) VALUE SPACES.
014600     03  WS-PURCHASE-ED             PIC Z,ZZZ,ZZ9.99.
014700     03  FILLER                     PIC X(39) VALUE SPACES.
014800
014900 01  WS-DISCOUNT-LINE.
015000     03  FILLER                     PIC X(28)
015100                          VALUE "TOTAL DISCOUNT AMOUNT      :".
015200     03  FILLER                     PIC X(01) VALUE SPACES.
015300     03  WS-DISCOUNT-ED             PIC Z,ZZZ,ZZ9.99.
015400     03  FILLER                     PIC X(39) VALUE SPACES.
015500
015600 01  WS-BLANK-LINE                  PIC X(80) VALUE SPACES.
015700
015800 01  WS-CODES-TITLE                 PIC X(80)
015900         VALUE "DISCOUNT CODES".
016000
016100 01  WS-CODES-HEADING.
016200     03  FILLER                     PIC X(13)
016300                          VALUE "CODE         ".
016400     03  FILLER                     PIC X(05) VALUE "PCT  ".
016500     03  FILLER                     PIC X(21)
016600                          VALUE "CREATED              ".
016700     03  FILLER                     PIC X(06) VALUE "USED  ".
016800     03  FILLER                     PIC X(17)
016900                          VALUE "USED-AT          ".
017000     03  FILLER                     PIC X(18) VALUE SPACES.
017100
017200 01  WS-CODE-DETAIL-LINE.
017300     03  WSD-CODE                   PIC X(13).
017400     03  WSD-PCT                    PIC Z9.
017500     03  FILLER                     PIC X(03) VALUE SPACES.
017600     03  WSD-CREATED                PIC X(21).
017700     03  WSD-USED-FLAG              PIC X(01).
017800     03  FILLER                     PIC X(05) VALUE SPACES.
017900     03  WSD-USED-AT                PIC X(17).
018000     03  FILLER                     PIC X(18) VALUE SPACES.
018100
018200*----FECHA DEL INFORME.
018300 01  WS-TODAY-DATE                  PIC X(08) VALUE "19890630".
018400 01  WS-TODAY-DATE-X
018500                   REDEFINES WS-TODAY-DATE.
018600     03  WS-TODAY-CCYY              PIC 9(04).
018700     03  WS-TODAY-MM                PIC 9(02).
018800     03  WS-TODAY-DD                PIC 9(02).
018900******************************************************************
019000 LINKAGE SECTION.
019100 01  LK-CODE-TABLE-AREA.
019200     05  LK-CODE-TABLE-COUNT        PIC 9(04) COMP.
019300     05  FILLER                     PIC X(04).
019400     05  LK-CODE-TABLE-ENTRY OCCURS 500 TIMES
019500                   INDEXED BY LK-CODE-IDX.
019600         10  LK-CT-CODE             PIC X(10).
019700         10  LK-CT-DISCOUNT-PERCENT PIC 9(03).
019800         10  LK-CT-CREATED-DATE     PIC X(08).
019900         10  LK-CT-CREATED-TIME     PIC X(06).
020000         10  LK-CT-USED-FLAG        PIC X(01).
020100             88  LK-CT-IS-USED        VALUE "Y".
020200             88  LK-CT-NOT-USED       VALUE "N".
020300         10  LK-CT-USED-DATE        PIC X(08).
020400         10  LK-CT-USED-TIME        PIC X(06).
020500         10  FILLER                 PIC X(08).
020600******************************************************************
020700 PROCEDURE DIVISION USING LK-CODE-TABLE-AREA.
020800*-------------------------------------------------------------
020900     PERFORM 1000-INICIO  THRU 1000-FIN-INICIO
021000
021100     PERFORM 2000-ACUMULAR-PEDIDOS
021200        THRU 2000-FIN-ACUMULAR-PEDIDOS
021300
021400     PERFORM 3000-ESCRIBIR-INFORME
021500        THRU 3000-FIN-ESCRIBIR-INFORME
021600
021700     PERFORM 9900-CERRAR-FICHEROS THRU 9900-FIN-CERRAR-FICHEROS
021800
021900     DISPLAY WS-REPORT-TITLE " -- COMPLETE"
022000
022100     GOBACK.
022200
022300 1000-INICIO.
022400*------------
022500     OPEN INPUT  ORDER-FILE
022600          INPUT  ORDER-DETAIL-FILE
022700          OUTPUT REPORT-FILE
022800
022900     PERFORM 9000-LEER-ORDH THRU 9000-FIN-LEER-ORDH
023000     PERFORM 9100-LEER-ORDD THRU 9100-FIN-LEER-ORDD.
023100
023200 1000-FIN-INICIO.
023300*----------------
023400     EXIT.
023500
023600 2000-ACUMULAR-PEDIDOS.
023700*----------------------
023800     PERFORM 2100-ACUMULAR-UN-PEDIDO
023900              THRU 2100-FIN-ACUMULAR-UN-PEDIDO
024000        UNTIL ORDH-EOF
024100
024200     PERFORM 2200-ACUMULAR-UN-DETALLE
024300              THRU 2200-FIN-ACUMULAR-UN-DETALLE
024400        UNTIL ORDD-EOF.
024500
024600 2000-FIN-ACUMULAR-PEDIDOS.
024700*----------------------------
024800     EXIT.
024900
025000 2100-ACUMULAR-UN-PEDIDO.
025100*------------------------
025200     ADD 1 TO WS-ORDER-COUNT
025300     ADD ORDH-ORDER-TOTAL TO WS-PURCHASE-TOTAL
025400     ADD ORDH-DISCOUNT-AMOUNT TO WS-DISCOUNT-TOTAL
025500
025600     PERFORM 9000-LEER-ORDH THRU 9000-FIN-LEER-ORDH.
025700
025800 2100-FIN-ACUMULAR-UN-PEDIDO.
025900*----------------------------
026000     EXIT.
026100
026200 2200-ACUMULAR-UN-DETALLE.
026300*-------------------------
026400     ADD ORDD-ITEM-QTY TO WS-ITEM-TOTAL
026500
026600     PERFORM 9100-LEER-ORDD THRU 9100-FIN-LEER-ORDD.
026700
026800 2200-FIN-ACUMULAR-UN-DETALLE.
026900*----------------------------
027000     EXIT.
027100
027200 3000-ESCRIBIR-INFORME.
027300*----------------------
027400     MOVE SPACES TO WS-HDR-DATE
027500     STRING WS-TODAY-CCYY "-" WS-TODAY-MM "-" WS-TODAY-DD
027600            DELIMITED BY SIZE INTO WS-HDR-DATE
027700
027800     WRITE REPORT-FILE-REC FROM WS-HDR-LINE-1
027900     WRITE REPORT-FILE-REC FROM WS-HDR-LINE-2
028000
028100     MOVE WS-ORDER-COUNT   TO WS-ORD-COUNT-ED
028200     WRITE REPORT-FILE-REC FROM WS-ORD-COUNT-LINE
028300
028400     MOVE WS-ITEM-TOTAL    TO WS-ITEM-TOTAL-ED
028500     WRITE REPORT-FILE-REC FROM WS-ITEM-TOTAL-LINE
028600
028700     MOVE WS-PURCHASE-TOTAL TO WS-PURCHASE-ED
028800     WRITE REPORT-FILE-REC FROM WS-PURCHASE-LINE
028900
029000     MOVE WS-DISCOUNT-TOTAL TO WS-DISCOUNT-ED
029100     WRITE REPORT-FILE-REC FROM WS-DISCOUNT-LINE
029200
029300     WRITE REPORT-FILE-REC FROM WS-BLANK-LINE
029400     WRITE REPORT-FILE-REC FROM WS-CODES-TITLE
029500     WRITE REPORT-FILE-REC FROM WS-CODES-HEADING
029600
029700     PERFORM 3100-ESCRIBIR-UN-CODIGO
029800        VARYING LK-CODE-IDX FROM 1 BY 1
029900          UNTIL LK-CODE-IDX > LK-CODE-TABLE-COUNT.
030000
030100 3000-FIN-ESCRIBIR-INFORME.
030200*----------------------------
030300     EXIT.
030400
030500 3100-ESCRIBIR-UN-CODIGO.
030600*------------------------
030700     MOVE LK-CT-CODE (LK-CODE-IDX)         TO WSD-CODE
030800     MOVE LK-CT-DISCOUNT-PERCENT (LK-CODE-IDX) TO WSD-PCT
030900     MOVE SPACES TO WSD-CREATED
031000     STRING LK-CT-CREATED-DATE (LK-CODE-IDX) (1:4) "-"
031100            LK-CT-CREATED-DATE (LK-CODE-IDX) (5:2) "-"
031200            LK-CT-CREATED-DATE (LK-CODE-IDX) (7:2) " "
031300            LK-CT-CREATED-TIME (LK-CODE-IDX)
031400            DELIMITED BY SIZE INTO WSD-CREATED
031500     MOVE LK-CT-USED-FLAG (LK-CODE-IDX)    TO WSD-USED-FLAG
031600
031700     IF LK-CT-IS-USED (LK-CODE-IDX)
031800         MOVE SPACES TO WSD-USED-AT
031900         STRING LK-CT-USED-DATE (LK-CODE-IDX) (1:4) "-"
032000                LK-CT-USED-DATE (LK-CODE-IDX) (5:2) "-"
032100                LK-CT-USED-DATE (LK-CODE-IDX) (7:2) " "
032200                LK-CT-USED-TIME (LK-CODE-IDX)
032300                DELIMITED BY SIZE INTO WSD-USED-AT
032400     ELSE
032500         MOVE SPACES TO WSD-USED-AT
032600     END-IF
032700
032800     WRITE REPORT-FILE-REC FROM WS-CODE-DETAIL-LINE.
032900
033000 9000-LEER-ORDH.
033100*----------------
033200     READ ORDER-FILE INTO ORDER-HEADER-RECORD
033300          AT END MOVE "SI" TO SW-EOF-ORDH
033400     END-READ.
033500
033600 9000-FIN-LEER-ORDH.
033700*--------------------
033800     EXIT.
033900
034000 9100-LEER-ORDD.
034100*----------------
034200     READ ORDER-DETAIL-FILE INTO ORDER-DETAIL-RECORD
034300          AT END MOVE "SI" TO SW-EOF-ORDD
034400     END-READ.
034500
034600 9100-FIN-LEER-ORDD.
034700*--------------------
034800     EXIT.
034900
035000 9900-CERRAR-FICHEROS.
035100*---------------------
035200     CLOSE ORDER-FILE ORDER-DETAIL-FILE REPORT-FILE.
035300
035400 9900-FIN-CERRAR-FICHEROS.
035500*----------------------------
035600     EXIT.
035700
035800 END PROGRAM STATRPT.
