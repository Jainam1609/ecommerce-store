000100******************************************************************
000200*                 COPY  REGCTAB
000300*     DISCOUNT-CODE TABLE -- EVERY CODE ISSUED SO FAR THIS RUN,
000400*     HELD IN MEMORY BY CODEGEN AND HANDED OUT (ACTION "DUMP")
000500*     TO DISCFIN FOR THE END-OF-RUN REWRITE AND TO STATRPT FOR
000600*     THE CODE LISTING.  ENTRY SHAPE MATCHES COPY REGCODE.
000700******************************************************************
000800*   FLD HIST: 1990-11-14 RAH  ORIGINAL CUT -- COUPON PILOT
000900*              1993-02-09 DWK  RAISED TABLE SIZE TO 500 CODES
001000******************************************************************
001100 01  CODE-TABLE-AREA.
001200     05  CODE-TABLE-COUNT           PIC 9(04) COMP.
001300     05  FILLER                     PIC X(04).
001400     05  CODE-TABLE-ENTRY OCCURS 500 TIMES
001500                   INDEXED BY CODE-TABLE-IDX.
001600         10  CT-CODE                PIC X(10).
001700         10  CT-DISCOUNT-PERCENT    PIC 9(03).
001800         10  CT-CREATED-DATE        PIC X(08).
001900         10  CT-CREATED-TIME        PIC X(06).
002000         10  CT-USED-FLAG           PIC X(01).
002100             88  CT-IS-USED         VALUE "Y".
002200             88  CT-NOT-USED        VALUE "N".
002300         10  CT-USED-DATE           PIC X(08).
002400         10  CT-USED-TIME           PIC X(06).
002500         10  FILLER                 PIC X(08).
