000100******************************************************************
000200*                                                                *
000300*   PROGRAM      :  CHECKOUT                                    *
000400*   PURPOSE      :  CONVERTS A CUSTOMER CART INTO A PRICED ORDER.*
000500*                   VALIDATES ANY PRESENTED DISCOUNT CODE,       *
000600*                   WRITES THE ORDER HEADER AND DETAIL RECORDS,  *
000700*                   TRIGGERS COUPON ISSUANCE ON THE NTH ORDER,   *
000800*                   AND CLEARS THE CART.  ALSO OWNS ORDER-FILE   *
000900*                   AND ORDER-DETAIL-FILE, CLOSED ON A "CF"      *
001000*                   SIGNAL FROM ORDPROC AT END OF RUN.           *
001100*                                                                *
001200******************************************************************
001300*                   CHANGE LOG                                   *
001400******************************************************************
001500*   DATE-WRITTEN 1989-06-30
001600*   1989-06-30  RAH  ORIGINAL CUT.  CART-TO-ORDER CONVERSION,     CHKT001
001700*                    NO DISCOUNTS.
001800*   1990-11-14  RAH  ADDED DISCOUNT-CODE PRESENTATION, CALLS      CHKT002
001900*                    CODEGEN TO VALIDATE AND MARK USED.
002000*   1991-08-04  DWK  COUPON PILOT MADE PERMANENT -- NTH-ORDER     CHKT003
002100*                    AUTO-GENERATE WIRED IN HERE INSTEAD OF A
002200*                    SEPARATE OVERNIGHT STEP.
002300*   1996-05-17  DWK  REQUEST 4471 -- N-VALUE NOW A PASSED PARM,   CHKT004
002400*                    MOD TEST MOVED OFF A HARD-CODED 5.
002500*   1998-09-08  LMT  Y2K REMEDIATION -- ORDH-CREATED-DATE NOW     CHKT005
002600*                    CCYYMMDD.
002700*   1999-01-11  LMT  Y2K -- VERIFIED CENTURY ROLL ON TEST DECK.   CHKT006
002800*   2003-07-22  BCO  REQUEST 5920 -- EMPTY-CART AND BAD-CODE      CHKT007
002900*                    REJECT TEXT NOW RETURNED FOR THE ERROR LOG.
003000*   2003-11-03  BCO  REQUEST 6004 -- BLANK USER-ID ON A CO        CHKT008
003100*                    TRANSACTION NOW REJECTED UP FRONT INSTEAD
003200*                    OF FALLING THROUGH AS "CART IS EMPTY".
003300******************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.    CHECKOUT.
003600 AUTHOR.        R A HENNESSY.
003700 INSTALLATION.  MERCANTILE CATALOG SALES -- DATA CENTER.
003800 DATE-WRITTEN.  06/30/89.
003900 DATE-COMPILED.
004000 SECURITY.      UNCLASSIFIED -- PRODUCTION BATCH.
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-3090.
004500 OBJECT-COMPUTER.  IBM-3090.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800*-----------------------------------------------------------------
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT ORDER-FILE        ASSIGN TO ORDFILE
005200            ORGANIZATION IS LINE SEQUENTIAL
005300            FILE STATUS IS FS-ORDER-FILE.
005400
005500     SELECT ORDER-DETAIL-FILE ASSIGN TO ORDDFILE
005600            ORGANIZATION IS LINE SEQUENTIAL
005700            FILE STATUS IS FS-ORDER-DETAIL.
005800******************************************************************
005900 DATA DIVISION.
006000 FILE SECTION.
006100*----FICHERO DE CABECERAS DE PEDIDO.
006200 FD  ORDER-FILE
006300     BLOCK CONTAINS 0 RECORDS
006400     RECORDING MODE IS F.
006500 01  ORDER-FILE-REC                 PIC X(90).
006600
006700*----FICHERO DE DETALLE DE PEDIDO.
006800 FD  ORDER-DETAIL-FILE
006900     BLOCK CONTAINS 0 RECORDS
007000     RECORDING MODE IS F.
007100 01  ORDER-DETAIL-FILE-REC          PIC X(80).
007200******************************************************************
007300 WORKING-STORAGE SECTION.
007400*----LITERAL DE RECHAZO, USER-ID EN BLANCO AL HACER CHECKOUT.
007500*    AISLADO A NIVEL 77 -- SE USA SOLO EN 2000-PROCESO-CHECKOUT
007600*    PERO UN VALOR DE RECHAZO NO PERTENECE DENTRO DE UN GRUPO.
007700 77  WS-NO-USER-MSG                 PIC X(20) VALUE "USER-ID IS BLANK".
007800
007900*----FILE STATUS.
008000 01  FS-ORDER-FILE                  PIC 9(02) VALUE ZEROS.
008100 01  FS-ORDER-DETAIL                PIC 9(02) VALUE ZEROS.
008200
008300*----COPYS DE ARCHIVOS (AREA DE REGISTRO).
008400     COPY REGORDH.
008500     COPY REGORDD.
008600
008700*----TRANSACCION SINTETICA PARA VACIAR EL CARRO AL CERRAR.
008800     COPY REGTRANS REPLACING LEADING ==TRAN-== BY ==WS-CLR-==.
008900
009000*----SWITCHES.
009100 01  SWITCHES.
009200     03  SW-FILES-OPEN              PIC X(02) VALUE "NO".
009300         88  ORDER-FILES-ARE-OPEN     VALUE "SI".
009400     03  SW-CART-FOUND              PIC X(02) VALUE "NO".
009500         88  USER-CART-FOUND          VALUE "SI".
009600     03  SW-CODE-OK                 PIC X(02) VALUE "NO".
009700         88  CODE-IS-OK               VALUE "SI".
009800
009900*----CONTADORES (TODOS COMP, VER REGLA DE TALLER).
010000 01  CONTADORES.
010100     03  WS-LINE-IDX                PIC 9(03) COMP VALUE ZERO.
010200     03  WS-ITEM-COUNT              PIC 9(03) COMP VALUE ZERO.
010300     03  WS-MOD-RESULT              PIC 9(03) COMP VALUE ZERO.
010400     03  WS-MOD-QUOTIENT            PIC 9(06) COMP VALUE ZERO.
010500
010600*----AUXILIARES Y ACUMULADORES DE PRECIO.
010700 01  AUXILIARES.
010800     03  WS-SUBTOTAL                PIC 9(07)V99 VALUE ZERO.
010900     03  WS-SUBTOTAL-X
011000                   REDEFINES WS-SUBTOTAL   PIC X(09).
011100     03  WS-LINE-EXTENSION          PIC 9(09)V99 VALUE ZERO.
011200     03  WS-DISCOUNT-AMT            PIC 9(07)V99 VALUE ZERO.
011300     03  WS-ORDER-TOTAL             PIC 9(07)V99 VALUE ZERO.
011400     03  WS-ORDER-TOTAL-X
011500                   REDEFINES WS-ORDER-TOTAL PIC X(09).
011600     03  WS-ORDER-ID                PIC X(10) VALUE SPACES.
011700     03  WS-ORDER-ID-SEQ            PIC 9(06) VALUE ZERO.
011800     03  WS-CODEGEN-ACTION          PIC X(04) VALUE SPACES.
011900     03  WS-CODEGEN-CODE            PIC X(10) VALUE SPACES.
012000     03  WS-CODEGEN-PCT             PIC 9(03) VALUE ZERO.
012100     03  WS-N-DISPLAY               PIC ZZ9.
012200     03  WS-TODAY-DATE              PIC X(08) VALUE "19890630".
012300     03  WS-TODAY-TIME              PIC X(06) VALUE "000000".
012400******************************************************************
012500 LINKAGE SECTION.
012600 01  LK-ACTION-CODE                 PIC X(02).
012700     COPY REGTRANS REPLACING LEADING ==TRAN-== BY ==LK-TRAN-==.
012800
012900 01  LK-CART-LINE-TABLE.
013000     05  LK-CART-LINE-COUNT         PIC 9(03) COMP.
013100     05  FILLER                     PIC X(04).
013200     05  LK-CART-LINE OCCURS 100 TIMES
013300                   INDEXED BY LK-CART-IDX.
013400         10  LK-CART-USER-ID        PIC X(20).
013500         10  LK-CART-ITEM-ID        PIC X(20).
013600         10  LK-CART-ITEM-NAME      PIC X(30).
013700         10  LK-CART-ITEM-PRICE     PIC 9(06)V99.
013800         10  LK-CART-ITEM-PRICE-X
013900                   REDEFINES LK-CART-ITEM-PRICE PIC X(08).
014000         10  LK-CART-ITEM-QTY       PIC 9(04).
014100         10  FILLER                 PIC X(06).
014200
014300 01  LK-CODE-TABLE-AREA.
014400     05  LK-CODE-TABLE-COUNT        PIC 9(04) COMP.
014500     05  FILLER                     PIC X(04).
014600     05  LK-CODE-TABLE-ENTRY OCCURS 500 TIMES
014700                   INDEXED BY LK-CODE-IDX.
014800         10  LK-CT-CODE             PIC X(10).
014900         10  LK-CT-DISCOUNT-PERCENT PIC 9(03).
015000         10  LK-CT-CREATED-DATE     PIC X(08).
015100         10  LK-CT-CREATED-TIME     PIC X(06).
015200         10  LK-CT-USED-FLAG        PIC X(01).
015300             88  LK-CT-IS-USED        VALUE "Y".
015400             88  LK-CT-NOT-USED       VALUE "N".
015500         10  LK-CT-USED-DATE        PIC X(08).
015600         10  LK-CT-USED-TIME        PIC X(06).
015700         10  FILLER                 PIC X(08).
015800
015900 01  LK-N-VALUE                     PIC 9(03) COMP.
016000 01  LK-ORDER-SEQ                   PIC 9(06) COMP.
016100 01  LK-COMPLETED-COUNT             PIC 9(06) COMP.
016200 01  LK-SW-REJECTED                 PIC X(02).
016300 01  LK-REJ-MOTIVO                  PIC X(40).
016400******************************************************************
016500 PROCEDURE DIVISION USING LK-ACTION-CODE LK-TRAN-RECORD
016600                           LK-CART-LINE-TABLE
016700                           LK-CODE-TABLE-AREA LK-N-VALUE
016800                           LK-ORDER-SEQ LK-COMPLETED-COUNT
016900                           LK-SW-REJECTED LK-REJ-MOTIVO.
017000*-------------------------------------------------------------
017100     MOVE "NO" TO LK-SW-REJECTED
017200     MOVE SPACES TO LK-REJ-MOTIVO
017300
017400     EVALUATE LK-ACTION-CODE
017500         WHEN "CF"
017600             PERFORM 3100-CERRAR-FICHEROS
017700                THRU 3100-FIN-CERRAR-FICHEROS
017800         WHEN OTHER
017900             PERFORM 1100-ABRIR-FICHEROS-SI-PRECISA
018000                THRU 1100-FIN-ABRIR
018100             PERFORM 2000-PROCESO-CHECKOUT
018200                THRU 2000-FIN-PROCESO-CHECKOUT
018300     END-EVALUATE
018400
018500     GOBACK.
018600
018700 1100-ABRIR-FICHEROS-SI-PRECISA.
018800*-------------------------------
018900     IF NOT ORDER-FILES-ARE-OPEN
019000         OPEN OUTPUT ORDER-FILE
019100              OUTPUT ORDER-DETAIL-FILE
019200         MOVE "SI" TO SW-FILES-OPEN
019300     END-IF.
019400
019500 1100-FIN-ABRIR.
019600*----------------
019700     EXIT.
019800
019900 2000-PROCESO-CHECKOUT.
020000*----------------------
020100*    A BLANK USER-ID CAN'T OWN A CART -- KICK IT OUT BEFORE THE
020200*    CART SEARCH EVEN STARTS RATHER THAN LETTING IT FALL THROUGH
020300*    AS A "NOT FOUND" (REQUEST 6004).
020400     IF LK-TRAN-USER-ID = SPACES
020500         MOVE "SI" TO LK-SW-REJECTED
020600         MOVE WS-NO-USER-MSG TO LK-REJ-MOTIVO
020700         GO TO 2000-FIN-PROCESO-CHECKOUT
020800     END-IF
020900
021000     PERFORM 2100-LOCALIZAR-CARRO THRU 2100-FIN-LOCALIZAR-CARRO
021100
021200     IF NOT USER-CART-FOUND
021300         MOVE "SI" TO LK-SW-REJECTED
021400         MOVE "CART IS EMPTY" TO LK-REJ-MOTIVO
021500     ELSE
021600         PERFORM 2200-CALCULAR-SUBTOTAL
021700            THRU 2200-FIN-CALCULAR-SUBTOTAL
021800
021900         MOVE "SI" TO SW-CODE-OK
022000         MOVE ZERO TO WS-DISCOUNT-AMT
022100
022200         IF LK-TRAN-DISC-CODE NOT = SPACES
022300             PERFORM 2300-APLICAR-DESCUENTO
022400                THRU 2300-FIN-APLICAR-DESCUENTO
022500         END-IF
022600
022700         IF CODE-IS-OK
022800             SUBTRACT WS-DISCOUNT-AMT FROM WS-SUBTOTAL
022900                                GIVING WS-ORDER-TOTAL
023000             PERFORM 2400-ESCRIBIR-PEDIDO
023100                THRU 2400-FIN-ESCRIBIR-PEDIDO
023200             PERFORM 2500-VERIFICAR-CUPON
023300                THRU 2500-FIN-VERIFICAR-CUPON
023400
023500             MOVE "CL"            TO WS-CLR-CODE
023600             MOVE LK-TRAN-USER-ID TO WS-CLR-USER-ID
023700             CALL "CARTMAINT" USING WS-CLR-RECORD
023800                                    LK-CART-LINE-TABLE
023900                                    LK-SW-REJECTED LK-REJ-MOTIVO
024000         ELSE
024100             MOVE "SI" TO LK-SW-REJECTED
024200         END-IF
024300     END-IF.
024400
024500 2000-FIN-PROCESO-CHECKOUT.
024600*---------------------------
024700     EXIT.
024800
024900 2100-LOCALIZAR-CARRO.
025000*---------------------
025100     MOVE "NO" TO SW-CART-FOUND
025200
025300     PERFORM 2110-LOCALIZAR-CARRO-UNA
025400        VARYING LK-CART-IDX FROM 1 BY 1
025500          UNTIL LK-CART-IDX > LK-CART-LINE-COUNT.
025600
025700 2100-FIN-LOCALIZAR-CARRO.
025800*---------------------------
025900     EXIT.
026000
026100 2110-LOCALIZAR-CARRO-UNA.
026200*------------------------
026300     IF LK-CART-USER-ID (LK-CART-IDX) = LK-TRAN-USER-ID
026400         MOVE "SI" TO SW-CART-FOUND
026500     END-IF.
026600
026700 2200-CALCULAR-SUBTOTAL.
026800*-----------------------
026900     MOVE ZERO TO WS-SUBTOTAL
027000     MOVE ZERO TO WS-ITEM-COUNT
027100
027200     PERFORM 2210-SUMAR-LINEA
027300        VARYING LK-CART-IDX FROM 1 BY 1
027400          UNTIL LK-CART-IDX > LK-CART-LINE-COUNT.
027500
027600 2200-FIN-CALCULAR-SUBTOTAL.
027700*---------------------------
027800     EXIT.
027900
028000 2210-SUMAR-LINEA.
028100*-----------------
028200     IF LK-CART-USER-ID (LK-CART-IDX) = LK-TRAN-USER-ID
028300         MULTIPLY LK-CART-ITEM-PRICE (LK-CART-IDX)
028400              BY LK-CART-ITEM-QTY   (LK-CART-IDX)
028500            GIVING WS-LINE-EXTENSION
028600         ADD WS-LINE-EXTENSION TO WS-SUBTOTAL
028700         ADD 1 TO WS-ITEM-COUNT
028800     END-IF.
028900
029000 2300-APLICAR-DESCUENTO.
029100*-----------------------
029200     MOVE "NO" TO SW-CODE-OK
029300     MOVE "FIND" TO WS-CODEGEN-ACTION
029400     MOVE LK-TRAN-DISC-CODE TO WS-CODEGEN-CODE
029500
029600     CALL "CODEGEN" USING WS-CODEGEN-ACTION
029700                           WS-CODEGEN-CODE
029800                           SW-CODE-OK WS-CODEGEN-PCT
029900                           LK-CODE-TABLE-AREA
030000                           LK-SW-REJECTED LK-REJ-MOTIVO
030100
030200     IF NOT CODE-IS-OK
030300         MOVE "INVALID OR ALREADY USED DISCOUNT CODE"
030400           TO LK-REJ-MOTIVO
030500     ELSE
030600         DIVIDE LK-COMPLETED-COUNT BY LK-N-VALUE
030700            GIVING WS-MOD-QUOTIENT
030800            REMAINDER WS-MOD-RESULT
030900
031000         IF WS-MOD-RESULT NOT = ZERO
031100             MOVE "NO" TO SW-CODE-OK
031200             MOVE LK-N-VALUE TO WS-N-DISPLAY
031300             STRING "DISCOUNT CODE CAN ONLY BE USED ON EVERY "
031400                    WS-N-DISPLAY " TH ORDER"
031500                    DELIMITED BY SIZE INTO LK-REJ-MOTIVO
031600         ELSE
031700             MULTIPLY WS-SUBTOTAL BY 0.10
031800                 GIVING WS-DISCOUNT-AMT ROUNDED
031900
032000             MOVE "USE " TO WS-CODEGEN-ACTION
032100             CALL "CODEGEN" USING WS-CODEGEN-ACTION
032200                                  WS-CODEGEN-CODE
032300                                  SW-CODE-OK WS-CODEGEN-PCT
032400                                  LK-CODE-TABLE-AREA
032500                                  LK-SW-REJECTED LK-REJ-MOTIVO
032600         END-IF
032700     END-IF.
032800
032900 2300-FIN-APLICAR-DESCUENTO.
033000*----------------------------
033100     EXIT.
033200
033300 2400-ESCRIBIR-PEDIDO.
033400*---------------------
033500     ADD 1 TO LK-ORDER-SEQ
033600     MOVE LK-ORDER-SEQ TO WS-ORDER-ID-SEQ
033700     STRING "ORD-" WS-ORDER-ID-SEQ
033800            DELIMITED BY SIZE INTO WS-ORDER-ID
033900
034000     MOVE WS-ORDER-ID          TO ORDH-ORDER-ID
034100     MOVE LK-TRAN-USER-ID      TO ORDH-USER-ID
034200     MOVE WS-ITEM-COUNT        TO ORDH-ITEM-COUNT
034300     MOVE WS-SUBTOTAL          TO ORDH-SUBTOTAL
034400     MOVE LK-TRAN-DISC-CODE    TO ORDH-DISCOUNT-CODE
034500     MOVE WS-DISCOUNT-AMT      TO ORDH-DISCOUNT-AMOUNT
034600     MOVE WS-ORDER-TOTAL       TO ORDH-ORDER-TOTAL
034700     MOVE WS-TODAY-DATE        TO ORDH-CREATED-DATE
034800     MOVE WS-TODAY-TIME        TO ORDH-CREATED-TIME
034900
035000     MOVE ORDER-HEADER-RECORD TO ORDER-FILE-REC
035100     WRITE ORDER-FILE-REC
035200
035300     PERFORM 2410-ESCRIBIR-DETALLE
035400        VARYING LK-CART-IDX FROM 1 BY 1
035500          UNTIL LK-CART-IDX > LK-CART-LINE-COUNT
035600
035700     ADD 1 TO LK-COMPLETED-COUNT.
035800
035900 2400-FIN-ESCRIBIR-PEDIDO.
036000*----------------------------
036100     EXIT.
036200
036300 2410-ESCRIBIR-DETALLE.
036400*----------------------
036500     IF LK-CART-USER-ID (LK-CART-IDX) = LK-TRAN-USER-ID
036600         MOVE WS-ORDER-ID               TO ORDD-ORDER-ID
036700         MOVE LK-CART-ITEM-ID  (LK-CART-IDX) TO ORDD-ITEM-ID
036800         MOVE LK-CART-ITEM-NAME (LK-CART-IDX) TO ORDD-ITEM-NAME
036900         MOVE LK-CART-ITEM-PRICE (LK-CART-IDX)
037000           TO ORDD-ITEM-PRICE
037100         MOVE LK-CART-ITEM-QTY  (LK-CART-IDX) TO ORDD-ITEM-QTY
037200         MOVE ORDER-DETAIL-RECORD TO ORDER-DETAIL-FILE-REC
037300         WRITE ORDER-DETAIL-FILE-REC
037400     END-IF.
037500
037600 2500-VERIFICAR-CUPON.
037700*---------------------
037800     DIVIDE LK-COMPLETED-COUNT BY LK-N-VALUE
037900        GIVING WS-MOD-QUOTIENT
038000        REMAINDER WS-MOD-RESULT
038100
038200     IF WS-MOD-RESULT = ZERO
038300         MOVE "GEN " TO WS-CODEGEN-ACTION
038400         MOVE SPACES TO WS-CODEGEN-CODE
038500         CALL "CODEGEN" USING WS-CODEGEN-ACTION
038600                              WS-CODEGEN-CODE
038700                              SW-CODE-OK WS-CODEGEN-PCT
038800                              LK-CODE-TABLE-AREA
038900                              LK-SW-REJECTED LK-REJ-MOTIVO
039000     END-IF.
039100
039200 2500-FIN-VERIFICAR-CUPON.
039300*----------------------------
039400     EXIT.
039500
039600 3100-CERRAR-FICHEROS.
039700*---------------------
039800     IF ORDER-FILES-ARE-OPEN
039900         CLOSE ORDER-FILE ORDER-DETAIL-FILE
040000     END-IF.
040100
040200 3100-FIN-CERRAR-FICHEROS.
040300*----------------------------
040400     EXIT.
040500
040600 END PROGRAM CHECKOUT.
