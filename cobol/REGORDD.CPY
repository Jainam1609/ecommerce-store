000100******************************************************************
000200*                 COPY  REGORDD
000300*     ORDER DETAIL RECORD -- ONE PER CART LINE CARRIED INTO A
000400*     COMPLETED ORDER.  KEYED LOGICALLY TO ITS HEADER BY
000500*     ORDD-ORDER-ID; WRITTEN IMMEDIATELY AFTER THE HEADER.
000600******************************************************************
000700*   FLD HIST: 1989-06-30 RAH  ORIGINAL CUT
000800******************************************************************
000900 01  ORDER-DETAIL-RECORD.
001000     05  ORDD-ORDER-ID              PIC X(10).
001100     05  ORDD-ITEM-ID               PIC X(20).
001200     05  ORDD-ITEM-NAME             PIC X(30).
001300     05  ORDD-ITEM-PRICE            PIC 9(06)V99.
001400     05  ORDD-ITEM-PRICE-X
001500                   REDEFINES ORDD-ITEM-PRICE PIC X(08).
001600     05  ORDD-ITEM-QTY              PIC 9(04).
001700     05  ORDD-ITEM-QTY-X
001800                   REDEFINES ORDD-ITEM-QTY   PIC X(04).
001900     05  FILLER                     PIC X(08).
