000100******************************************************************
000200*                 COPY  REGTRANS
000300*     TRANSACTION RECORD -- DRIVES THE NIGHTLY ORDER-PROCESSING
000400*     RUN.  ONE RECORD PER CART OR CHECKOUT ACTION.  WRITTEN BY
000500*     THE ORDER-ENTRY FRONT END, READ BY ORDPROC IN ARRIVAL
000600*     ORDER.  TRAN-CODE SELECTS WHICH OF THE FIELDS BELOW APPLY.
000700******************************************************************
000800*   FLD HIST: 1989-04-02 RAH  ORIGINAL CUT, FLAT 58-BYTE RECORD
000900*              1990-11-14 RAH  ADDED DISC-CODE FOR COUPON PILOT
001000*              1998-09-08 LMT  Y2K -- DATE/TIME STAMPS NOW CCYY
001100******************************************************************
001200 01  TRAN-RECORD.
001300     05  TRAN-CODE                  PIC X(02).
001400*        AD = ADD ITEM   RM = REMOVE ITEM   CL = CLEAR CART
001500*        CO = CHECKOUT   GC = ADMIN GENERATE COUPON CODE
001600     05  TRAN-USER-ID               PIC X(20).
001700     05  TRAN-ITEM-ID               PIC X(20).
001800     05  TRAN-ITEM-NAME             PIC X(30).
001900     05  TRAN-ITEM-PRICE            PIC 9(06)V99.
002000     05  TRAN-ITEM-PRICE-X
002100                       REDEFINES TRAN-ITEM-PRICE PIC X(08).
002200     05  TRAN-ITEM-QTY              PIC 9(04).
002300     05  TRAN-ITEM-QTY-X
002400                       REDEFINES TRAN-ITEM-QTY   PIC X(04).
002500     05  TRAN-DISC-CODE             PIC X(10).
002600     05  FILLER                     PIC X(06).
