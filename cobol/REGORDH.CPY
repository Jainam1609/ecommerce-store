000100******************************************************************
000200*                 COPY  REGORDH
000300*     ORDER HEADER RECORD -- ONE PER COMPLETED CHECKOUT, WRITTEN
000400*     TO ORDER-FILE BY CHECKOUT.  FOLLOWED ON ORDER-DETAIL-FILE
000500*     BY ONE REGORDD RECORD PER CART LINE IN THE ORDER.
000600******************************************************************
000700*   FLD HIST: 1989-06-30 RAH  ORIGINAL CUT
000800*              1991-08-04 DWK  ADDED DISCOUNT-CODE/AMOUNT FOR
000900*                              THE COUPON PILOT GOING PERMANENT
001000*              1998-09-08 LMT  Y2K -- CREATED-DATE NOW CCYYMMDD
001100******************************************************************
001200 01  ORDER-HEADER-RECORD.
001300     05  ORDH-ORDER-ID              PIC X(10).
001400     05  ORDH-USER-ID               PIC X(20).
001500     05  ORDH-ITEM-COUNT            PIC 9(03).
001600     05  ORDH-SUBTOTAL              PIC 9(07)V99.
001700     05  ORDH-SUBTOTAL-X
001800                   REDEFINES ORDH-SUBTOTAL   PIC X(09).
001900     05  ORDH-DISCOUNT-CODE         PIC X(10).
002000     05  ORDH-DISCOUNT-AMOUNT       PIC 9(07)V99.
002100     05  ORDH-ORDER-TOTAL           PIC 9(07)V99.
002200     05  ORDH-CREATED-DATE          PIC X(08).
002300     05  ORDH-CREATED-DATE-X
002400                   REDEFINES ORDH-CREATED-DATE.
002500         10  ORDH-CREATED-CCYY      PIC 9(04).
002600         10  ORDH-CREATED-MM        PIC 9(02).
002700         10  ORDH-CREATED-DD        PIC 9(02).
002800     05  ORDH-CREATED-TIME          PIC X(06).
002900     05  FILLER                     PIC X(06).
