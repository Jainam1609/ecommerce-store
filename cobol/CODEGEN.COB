000100******************************************************************
000200*                                                                *
000300*   PROGRAM      :  CODEGEN                                     *
000400*   PURPOSE      :  MAINTAINS THE IN-MEMORY DISCOUNT-CODE TABLE. *
000500*                   GEN ISSUES A NEW CODE (NTH-ORDER COUPON OR   *
000600*                   ADMIN REQUEST), FIND CHECKS A PRESENTED CODE *
000700*                   WITHOUT MARKING IT, USE MARKS A CODE USED    *
000800*                   AND STAMPS THE USAGE DATE/TIME.              *
000900*                                                                *
001000******************************************************************
001100*                   CHANGE LOG                                   *
001200******************************************************************
001300*   DATE-WRITTEN 1990-11-14
001400*   1990-11-14  RAH  ORIGINAL CUT.  COUPON PILOT -- GEN ONLY.     CDGN001
001500*   1991-08-04  DWK  ADDED FIND AND USE, COUPON PILOT MADE        CDGN002
001600*                    PERMANENT.  CHECKOUT NOW CALLS THIS
001700*                    DIRECTLY INSTEAD OF READING DISCOUNT-FILE.
001800*   1993-02-09  DWK  RAISED CODE TABLE TO 500 ENTRIES (SEE        CDGN003
001900*                    REGCTAB).
002000*   1998-09-08  LMT  Y2K REMEDIATION -- CREATED-DATE AND          CDGN004
002100*                    USED-DATE NOW CCYYMMDD.
002200*   1999-01-11  LMT  Y2K -- VERIFIED CENTURY ROLL ON TEST DECK.   CDGN005
002300*   2003-07-22  BCO  REQUEST 5920 -- TABLE-FULL AND BAD-ACTION    CDGN006
002400*                    CONDITIONS NOW RETURN A REASON TEXT.
002500*   2003-11-03  BCO  REQUEST 6004 -- TABLE-FULL TEST NOW AGAINST  CDGN007
002600*                    A NAMED LIMIT INSTEAD OF A BARE 500.
002700******************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.    CODEGEN.
003000 AUTHOR.        R A HENNESSY.
003100 INSTALLATION.  MERCANTILE CATALOG SALES -- DATA CENTER.
003200 DATE-WRITTEN.  11/14/90.
003300 DATE-COMPILED.
003400 SECURITY.      UNCLASSIFIED -- PRODUCTION BATCH.
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.  IBM-3090.
003900 OBJECT-COMPUTER.  IBM-3090.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200*-----------------------------------------------------------------
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500******************************************************************
004600 DATA DIVISION.
004700 FILE SECTION.
004800******************************************************************
004900 WORKING-STORAGE SECTION.
005000*----MAXIMO DE CODIGOS QUE ADMITE LA TABLA (VER REGCTAB).
005100 77  WS-CODE-TABLE-MAX              PIC 9(04) COMP VALUE 500.
005200
005300*----SWITCHES.
005400 01  SWITCHES.
005500     03  SW-LINE-FOUND              PIC X(02) VALUE "NO".
005600         88  CT-LINE-FOUND            VALUE "SI".
005700
005800*----CONTADORES (TODOS COMP, VER REGLA DE TALLER).
005900 01  CONTADORES.
006000     03  WS-SRCH-IDX                PIC 9(04) COMP VALUE ZERO.
006100
006200*----AUXILIARES -- FORMATO DEL CODIGO GENERADO.
006300 01  AUXILIARES.
006400     03  WS-NEW-CODE                PIC X(10) VALUE SPACES.
006500     03  WS-NEW-CODE-X
006600                   REDEFINES WS-NEW-CODE.
006700         05  WS-NEW-CODE-PFX        PIC X(06).
006800         05  WS-NEW-CODE-SEQ        PIC 9(04).
006900     03  WS-DISCOUNT-PCT            PIC 9(03) VALUE 10.
007000     03  WS-TODAY-DATE              PIC X(08) VALUE "19901114".
007100     03  WS-TODAY-DATE-X
007200                   REDEFINES WS-TODAY-DATE.
007300         05  WS-TODAY-CCYY          PIC 9(04).
007400         05  WS-TODAY-MM            PIC 9(02).
007500         05  WS-TODAY-DD            PIC 9(02).
007600     03  WS-TODAY-TIME              PIC X(06) VALUE "000000".
007700******************************************************************
007800 LINKAGE SECTION.
007900 01  LK-ACTION                      PIC X(04).
008000 01  LK-CODE                        PIC X(10).
008100 01  LK-OK-FLAG                     PIC X(02).
008200     88  LK-CODE-IS-OK                VALUE "SI".
008300 01  LK-PERCENT                     PIC 9(03).
008400 01  LK-PERCENT-X
008500                   REDEFINES LK-PERCENT   PIC X(03).
008600
008700 01  LK-CODE-TABLE-AREA.
008800     05  LK-CODE-TABLE-COUNT        PIC 9(04) COMP.
008900     05  FILLER                     PIC X(04).
009000     05  LK-CODE-TABLE-ENTRY OCCURS 500 TIMES
009100                   INDEXED BY LK-CODE-IDX.
009200         10  LK-CT-CODE             PIC X(10).
009300         10  LK-CT-DISCOUNT-PERCENT PIC 9(03).
009400         10  LK-CT-CREATED-DATE     PIC X(08).
009500         10  LK-CT-CREATED-TIME     PIC X(06).
009600         10  LK-CT-USED-FLAG        PIC X(01).
009700             88  LK-CT-IS-USED        VALUE "Y".
009800             88  LK-CT-NOT-USED       VALUE "N".
009900         10  LK-CT-USED-DATE        PIC X(08).
010000         10  LK-CT-USED-TIME        PIC X(06).
010100         10  FILLER                 PIC X(08).
010200
010300 01  LK-SW-REJECTED                 PIC X(02).
010400 01  LK-REJ-MOTIVO                  PIC X(40).
010500******************************************************************
010600 PROCEDURE DIVISION USING LK-ACTION LK-CODE LK-OK-FLAG
010700                           LK-PERCENT LK-CODE-TABLE-AREA
010800                           LK-SW-REJECTED LK-REJ-MOTIVO.
010900*-------------------------------------------------------------
011000     MOVE "NO" TO LK-SW-REJECTED
011100     MOVE SPACES TO LK-REJ-MOTIVO
011200     MOVE "NO" TO LK-OK-FLAG
011300
011400     EVALUATE LK-ACTION
011500         WHEN "GEN "
011600             PERFORM 2100-GENERAR-CODIGO
011700                THRU 2100-FIN-GENERAR-CODIGO
011800         WHEN "FIND"
011900             PERFORM 2200-BUSCAR-CODIGO
012000                THRU 2200-FIN-BUSCAR-CODIGO
012100         WHEN "USE "
012200             PERFORM 2300-MARCAR-USADO
012300                THRU 2300-FIN-MARCAR-USADO
012400         WHEN OTHER
012500             MOVE "SI" TO LK-SW-REJECTED
012600             MOVE "UNKNOWN CODEGEN ACTION" TO LK-REJ-MOTIVO
012700     END-EVALUATE
012800
012900     GOBACK.
013000
013100 2100-GENERAR-CODIGO.
013200*--------------------
013300     IF LK-CODE-TABLE-COUNT >= WS-CODE-TABLE-MAX
013400         MOVE "SI" TO LK-SW-REJECTED
013500         MOVE "CODE TABLE FULL" TO LK-REJ-MOTIVO
013600     ELSE
013700         ADD 1 TO LK-CODE-TABLE-COUNT
013800         SET LK-CODE-IDX TO LK-CODE-TABLE-COUNT
013900         MOVE "SAVE10-" TO WS-NEW-CODE-PFX
014000         MOVE LK-CODE-TABLE-COUNT TO WS-NEW-CODE-SEQ
014100
014200         MOVE WS-NEW-CODE          TO LK-CT-CODE (LK-CODE-IDX)
014300         MOVE WS-DISCOUNT-PCT
014400           TO LK-CT-DISCOUNT-PERCENT (LK-CODE-IDX)
014500         MOVE WS-TODAY-DATE
014600           TO LK-CT-CREATED-DATE (LK-CODE-IDX)
014700         MOVE WS-TODAY-TIME
014800           TO LK-CT-CREATED-TIME (LK-CODE-IDX)
014900         MOVE "N"                  TO LK-CT-USED-FLAG (LK-CODE-IDX)
015000         MOVE SPACES                TO LK-CT-USED-DATE (LK-CODE-IDX)
015100         MOVE SPACES                TO LK-CT-USED-TIME (LK-CODE-IDX)
015200
015300         MOVE WS-NEW-CODE          TO LK-CODE
015400         MOVE WS-DISCOUNT-PCT      TO LK-PERCENT
015500         MOVE "SI"                 TO LK-OK-FLAG
015600     END-IF.
015700
015800 2100-FIN-GENERAR-CODIGO.
015900*-------------------------
016000     EXIT.
016100
016200 2200-BUSCAR-CODIGO.
016300*-------------------
016400     PERFORM 2210-LOCALIZAR-LINEA THRU 2210-FIN-LOCALIZAR-LINEA
016500
016600     IF CT-LINE-FOUND AND LK-CT-NOT-USED (WS-SRCH-IDX)
016700         MOVE "SI" TO LK-OK-FLAG
016800         MOVE LK-CT-DISCOUNT-PERCENT (WS-SRCH-IDX) TO LK-PERCENT
016900     ELSE
017000         MOVE "NO" TO LK-OK-FLAG
017100     END-IF.
017200
017300 2200-FIN-BUSCAR-CODIGO.
017400*-------------------------
017500     EXIT.
017600
017700 2210-LOCALIZAR-LINEA.
017800*---------------------
017900     MOVE "NO" TO SW-LINE-FOUND
018000     MOVE ZERO TO WS-SRCH-IDX
018100
018200     PERFORM 2215-LOCALIZAR-LINEA-UNA
018300        VARYING LK-CODE-IDX FROM 1 BY 1
018400          UNTIL LK-CODE-IDX > LK-CODE-TABLE-COUNT
018500             OR CT-LINE-FOUND.
018600
018700 2210-FIN-LOCALIZAR-LINEA.
018800*-------------------------
018900     EXIT.
019000
019100 2215-LOCALIZAR-LINEA-UNA.
019200*-------------------------
019300     IF LK-CT-CODE (LK-CODE-IDX) = LK-CODE
019400         MOVE "SI" TO SW-LINE-FOUND
019500         MOVE LK-CODE-IDX TO WS-SRCH-IDX
019600     END-IF.
019700
019800 2300-MARCAR-USADO.
019900*------------------
020000     PERFORM 2210-LOCALIZAR-LINEA THRU 2210-FIN-LOCALIZAR-LINEA
020100
020200     IF CT-LINE-FOUND AND LK-CT-NOT-USED (WS-SRCH-IDX)
020300         MOVE "Y"           TO LK-CT-USED-FLAG (WS-SRCH-IDX)
020400         MOVE WS-TODAY-DATE  TO LK-CT-USED-DATE (WS-SRCH-IDX)
020500         MOVE WS-TODAY-TIME  TO LK-CT-USED-TIME (WS-SRCH-IDX)
020600         MOVE "SI"          TO LK-OK-FLAG
020700         MOVE LK-CT-DISCOUNT-PERCENT (WS-SRCH-IDX) TO LK-PERCENT
020800     ELSE
020900         MOVE "NO" TO LK-OK-FLAG
021000     END-IF.
021100
021200 2300-FIN-MARCAR-USADO.
021300*-----------------------
021400     EXIT.
021500
021600 END PROGRAM CODEGEN.
