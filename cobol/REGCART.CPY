000100******************************************************************
000200*                 COPY  REGCART
000300*     CART-LINE TABLE -- THE CUSTOMER'S PENDING CART, HELD IN
000400*     MEMORY FOR THE LIFE OF THE RUN.  ONE TABLE SERVES ALL
000500*     CUSTOMERS ACTIVE IN THE RUN; LINES ARE KEYED BY
000600*     CART-USER-ID + CART-ITEM-ID.  PASSED BY REFERENCE BETWEEN
000700*     ORDPROC, CARTMAINT AND CHECKOUT -- NOT A FILE.
000800******************************************************************
000900*   FLD HIST: 1989-05-21 RAH  ORIGINAL CUT, 50-LINE TABLE
001000*              1993-02-09 DWK  RAISED TABLE SIZE TO 100 LINES
001100******************************************************************
001200 01  CART-LINE-TABLE.
001300     05  CART-LINE-COUNT            PIC 9(03) COMP.
001400     05  FILLER                     PIC X(04).
001500     05  CART-LINE OCCURS 100 TIMES
001600                   INDEXED BY CART-LINE-IDX.
001700         10  CART-USER-ID           PIC X(20).
001800         10  CART-ITEM-ID           PIC X(20).
001900         10  CART-ITEM-NAME         PIC X(30).
002000         10  CART-ITEM-PRICE        PIC 9(06)V99.
002100         10  CART-ITEM-PRICE-X
002200                   REDEFINES CART-ITEM-PRICE PIC X(08).
002300         10  CART-ITEM-QTY          PIC 9(04).
002400         10  FILLER                 PIC X(06).
