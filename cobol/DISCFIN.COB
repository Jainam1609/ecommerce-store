000100******************************************************************
000200*                                                                *
000300*   PROGRAM      :  DISCFIN                                     *
000400*   PURPOSE      :  END-OF-RUN FINALIZE FOR THE DISCOUNT-CODE    *
000500*                   TABLE.  DUMPS EVERY CODE ISSUED DURING THE   *
000600*                   RUN TO A WORK FILE, THEN SORTS IT ONTO       *
000700*                   DISCOUNT-FILE SO THE FILE CARRIES THE FINAL  *
000800*                   USED-FLAGS IN CODE ORDER FOR TOMORROW'S RUN. *
000900*                                                                *
001000******************************************************************
001100*                   CHANGE LOG                                   *
001200******************************************************************
001300*   DATE-WRITTEN 1990-11-14
001400*   1990-11-14  RAH  ORIGINAL CUT.  COUPON PILOT -- STRAIGHT      DSCF001
001500*                    SEQUENTIAL REWRITE, NO SORT.
001600*   1991-08-04  DWK  COUPON PILOT MADE PERMANENT -- CHANGED TO    DSCF002
001700*                    THE WORK-FILE/SORT/GIVING PATTERN USED
001800*                    ELSEWHERE IN THE SHOP SO THE FINAL FILE IS
001900*                    ALWAYS IN CODE ORDER REGARDLESS OF ISSUE
002000*                    ORDER.
002100*   1993-02-09  DWK  RAISED CODE TABLE TO 500 ENTRIES (SEE        DSCF003
002200*                    REGCTAB).
002300*   1998-09-08  LMT  Y2K REMEDIATION -- DATE FIELDS CARRIED       DSCF004
002400*                    THROUGH UNCHANGED, REVIEWED AND PASSED.
002500*   2003-11-03  BCO  REQUEST 6004 -- DISPLAY A STEP-COMPLETE      DSCF005
002600*                    MESSAGE ON GOBACK SO THE JOB LOG SHOWS THE
002700*                    REWRITE RAN, NOT JUST RETURN CODE 0.
002800******************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.    DISCFIN.
003100 AUTHOR.        R A HENNESSY.
003200 INSTALLATION.  MERCANTILE CATALOG SALES -- DATA CENTER.
003300 DATE-WRITTEN.  11/14/90.
003400 DATE-COMPILED.
003500 SECURITY.      UNCLASSIFIED -- PRODUCTION BATCH.
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-3090.
004000 OBJECT-COMPUTER.  IBM-3090.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300*-----------------------------------------------------------------
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT DISCOUNT-FILE    ASSIGN TO DISCFILE
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            FILE STATUS IS FS-DISCOUNT-FILE.
004900
005000     SELECT WORK-CODE-FILE   ASSIGN TO WRKCODE
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            FILE STATUS IS FS-WORK-CODE.
005300
005400     SELECT SORT-CODES       ASSIGN TO SORTCODE.
005500******************************************************************
005600 DATA DIVISION.
005700 FILE SECTION.
005800*----FICHERO FINAL DE CODIGOS DE DESCUENTO.
005900 FD  DISCOUNT-FILE
006000     BLOCK CONTAINS 0 RECORDS
006100     RECORDING MODE IS F.
006200 01  DISCOUNT-FILE-REC              PIC X(50).
006300
006400*----FICHERO DE TRABAJO, SIN ORDENAR, ANTES DEL SORT.
006500 FD  WORK-CODE-FILE
006600     BLOCK CONTAINS 0 RECORDS
006700     RECORDING MODE IS F.
006800 01  WORK-CODE-FILE-REC             PIC X(50).
006900 01  WORK-CODE-FILE-REC-X
007000                   REDEFINES WORK-CODE-FILE-REC.
007100     05  WCF-CODE                   PIC X(10).
007200     05  WCF-REST                   PIC X(40).
007300
007400*----AREA DE TRABAJO DEL SORT.
007500 SD  SORT-CODES.
007600 01  SORT-CODE-RECORD.
007700     05  SORT-COD-CODE              PIC X(10).
007800     05  SORT-COD-DISCOUNT-PERCENT  PIC 9(03).
007900     05  SORT-COD-CREATED-DATE      PIC X(08).
008000     05  SORT-COD-CREATED-DATE-X
008100                   REDEFINES SORT-COD-CREATED-DATE.
008200         10  SORT-COD-CREATED-CCYY  PIC 9(04).
008300         10  SORT-COD-CREATED-MM    PIC 9(02).
008400         10  SORT-COD-CREATED-DD    PIC 9(02).
008500     05  SORT-COD-CREATED-TIME      PIC X(06).
008600     05  SORT-COD-USED-FLAG         PIC X(01).
008700     05  SORT-COD-USED-DATE         PIC X(08).
008800     05  SORT-COD-USED-TIME         PIC X(06).
008900     05  FILLER                     PIC X(08).
009000******************************************************************
009100 WORKING-STORAGE SECTION.
009200*----NOMBRE DEL PASO DE TRABAJO, PARA EL MENSAJE DE CIERRE.
009300*    AISLADO A NIVEL 77 -- NO PERTENECE A NINGUN GRUPO.
009400 77  WS-STEP-NAME                   PIC X(08) VALUE "DISCFIN ".
009500
009600*----FILE STATUS.
009700 01  FS-DISCOUNT-FILE               PIC 9(02) VALUE ZEROS.
009800 01  FS-WORK-CODE                   PIC 9(02) VALUE ZEROS.
009900
010000*----COPYS DE ARCHIVOS (AREA DE REGISTRO).
010100     COPY REGCODE.
010200
010300*----CONTADORES (TODOS COMP, VER REGLA DE TALLER).
010400 01  CONTADORES.
010500     03  WS-DUMP-IDX                PIC 9(04) COMP VALUE ZERO.
010600******************************************************************
010700 LINKAGE SECTION.
010800 01  LK-CODE-TABLE-AREA.
010900     05  LK-CODE-TABLE-COUNT        PIC 9(04) COMP.
011000     05  FILLER                     PIC X(04).
011100     05  LK-CODE-TABLE-ENTRY OCCURS 500 TIMES
011200                   INDEXED BY LK-CODE-IDX.
011300         10  LK-CT-CODE             PIC X(10).
011400         10  LK-CT-DISCOUNT-PERCENT PIC 9(03).
011500         10  LK-CT-CREATED-DATE     PIC X(08).
011600         10  LK-CT-CREATED-DATE-X
011700                   REDEFINES LK-CT-CREATED-DATE.
011800             15  LK-CT-CREATED-CCYY PIC 9(04).
011900             15  LK-CT-CREATED-MM   PIC 9(02).
012000             15  LK-CT-CREATED-DD   PIC 9(02).
012100         10  LK-CT-CREATED-TIME     PIC X(06).
012200         10  LK-CT-USED-FLAG        PIC X(01).
012300             88  LK-CT-IS-USED        VALUE "Y".
012400             88  LK-CT-NOT-USED       VALUE "N".
012500         10  LK-CT-USED-DATE        PIC X(08).
012600         10  LK-CT-USED-TIME        PIC X(06).
012700         10  FILLER                 PIC X(08).
012800******************************************************************
012900 PROCEDURE DIVISION USING LK-CODE-TABLE-AREA.
013000*-------------------------------------------------------------
013100     PERFORM 1000-VOLCAR-FICHERO-TRABAJO
013200        THRU 1000-FIN-VOLCAR-FICHERO-TRABAJO
013300
013400     PERFORM 2000-ORDENAR-Y-GRABAR
013500        THRU 2000-FIN-ORDENAR-Y-GRABAR
013600
013700     DISPLAY WS-STEP-NAME " -- DISCOUNT-FILE REWRITE COMPLETE"
013800
013900     GOBACK.
014000
014100 1000-VOLCAR-FICHERO-TRABAJO.
014200*----------------------------
014300     OPEN OUTPUT WORK-CODE-FILE
014400
014500     PERFORM 1100-VOLCAR-UNA-LINEA
014600        VARYING LK-CODE-IDX FROM 1 BY 1
014700          UNTIL LK-CODE-IDX > LK-CODE-TABLE-COUNT
014800
014900     CLOSE WORK-CODE-FILE.
015000
015100 1000-FIN-VOLCAR-FICHERO-TRABAJO.
015200*--------------------------------
015300     EXIT.
015400
015500 1100-VOLCAR-UNA-LINEA.
015600*----------------------
015700     MOVE LK-CT-CODE (LK-CODE-IDX)    TO COD-CODE
015800     MOVE LK-CT-DISCOUNT-PERCENT (LK-CODE-IDX)
015900                                       TO COD-DISCOUNT-PERCENT
016000     MOVE LK-CT-CREATED-DATE (LK-CODE-IDX) TO COD-CREATED-DATE
016100     MOVE LK-CT-CREATED-TIME (LK-CODE-IDX) TO COD-CREATED-TIME
016200     MOVE LK-CT-USED-FLAG (LK-CODE-IDX)    TO COD-USED-FLAG
016300     MOVE LK-CT-USED-DATE (LK-CODE-IDX)    TO COD-USED-DATE
016400     MOVE LK-CT-USED-TIME (LK-CODE-IDX)    TO COD-USED-TIME
016500
016600     MOVE CODE-RECORD TO WORK-CODE-FILE-REC
016700     WRITE WORK-CODE-FILE-REC.
016800
016900 2000-ORDENAR-Y-GRABAR.
017000*----------------------
017100     SORT SORT-CODES
017200          ON ASCENDING KEY SORT-COD-CODE
017300          WITH DUPLICATES IN ORDER USING WORK-CODE-FILE
017400          GIVING DISCOUNT-FILE.
017500
017600 2000-FIN-ORDENAR-Y-GRABAR.
017700*----------------------------
017800     EXIT.
017900
018000 END PROGRAM DISCFIN.
