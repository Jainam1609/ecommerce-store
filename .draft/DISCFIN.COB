      ******************************************************************
      *                                                                *
      *   PROGRAM      :  DISCFIN                                     *
      *   PURPOSE      :  END-OF-RUN FINALIZE FOR THE DISCOUNT-CODE    *
      *                   TABLE.  DUMPS EVERY CODE ISSUED DURING THE   *
      *                   RUN TO A WORK FILE, THEN SORTS IT ONTO       *
      *                   DISCOUNT-FILE SO THE FILE CARRIES THE FINAL  *
      *                   USED-FLAGS IN CODE ORDER FOR TOMORROW'S RUN. *
      *                                                                *
      ******************************************************************
      *                   CHANGE LOG                                   *
      ******************************************************************
      *   DATE-WRITTEN 1990-11-14
      *   1990-11-14  RAH  ORIGINAL CUT.  COUPON PILOT -- STRAIGHT      DSCF001
      *                    SEQUENTIAL REWRITE, NO SORT.
      *   1991-08-04  DWK  COUPON PILOT MADE PERMANENT -- CHANGED TO    DSCF002
      *                    THE WORK-FILE/SORT/GIVING PATTERN USED
      *                    ELSEWHERE IN THE SHOP SO THE FINAL FILE IS
      *                    ALWAYS IN CODE ORDER REGARDLESS OF ISSUE
      *                    ORDER.
      *   1993-02-09  DWK  RAISED CODE TABLE TO 500 ENTRIES (SEE        DSCF003
      *                    REGCTAB).
      *   1998-09-08  LMT  Y2K REMEDIATION -- DATE FIELDS CARRIED       DSCF004
      *                    THROUGH UNCHANGED, REVIEWED AND PASSED.
      *   2003-11-03  BCO  REQUEST 6004 -- DISPLAY A STEP-COMPLETE      DSCF005
      *                    MESSAGE ON GOBACK SO THE JOB LOG SHOWS THE
      *                    REWRITE RAN, NOT JUST RETURN CODE 0.
      ******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    DISCFIN.
       AUTHOR.        R A HENNESSY.
       INSTALLATION.  MERCANTILE CATALOG SALES -- DATA CENTER.
       DATE-WRITTEN.  11/14/90.
       DATE-COMPILED.
       SECURITY.      UNCLASSIFIED -- PRODUCTION BATCH.
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.  IBM-3090.
       OBJECT-COMPUTER.  IBM-3090.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
      *-----------------------------------------------------------------
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT DISCOUNT-FILE    ASSIGN TO DISCFILE
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS FS-DISCOUNT-FILE.

           SELECT WORK-CODE-FILE   ASSIGN TO WRKCODE
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS FS-WORK-CODE.

           SELECT SORT-CODES       ASSIGN TO SORTCODE.
      ******************************************************************
       DATA DIVISION.
       FILE SECTION.
      *----FICHERO FINAL DE CODIGOS DE DESCUENTO.
       FD  DISCOUNT-FILE
           BLOCK CONTAINS 0 RECORDS
           RECORDING MODE IS F.
       01  DISCOUNT-FILE-REC              PIC X(50).

      *----FICHERO DE TRABAJO, SIN ORDENAR, ANTES DEL SORT.
       FD  WORK-CODE-FILE
           BLOCK CONTAINS 0 RECORDS
           RECORDING MODE IS F.
       01  WORK-CODE-FILE-REC             PIC X(50).
       01  WORK-CODE-FILE-REC-X
                         REDEFINES WORK-CODE-FILE-REC.
           05  WCF-CODE                   PIC X(10).
           05  WCF-REST                   PIC X(40).

      *----AREA DE TRABAJO DEL SORT.
       SD  SORT-CODES.
       01  SORT-CODE-RECORD.
           05  SORT-COD-CODE              PIC X(10).
           05  SORT-COD-DISCOUNT-PERCENT  PIC 9(03).
           05  SORT-COD-CREATED-DATE      PIC X(08).
           05  SORT-COD-CREATED-DATE-X
                         REDEFINES SORT-COD-CREATED-DATE.
               10  SORT-COD-CREATED-CCYY  PIC 9(04).
               10  SORT-COD-CREATED-MM    PIC 9(02).
               10  SORT-COD-CREATED-DD    PIC 9(02).
           05  SORT-COD-CREATED-TIME      PIC X(06).
           05  SORT-COD-USED-FLAG         PIC X(01).
           05  SORT-COD-USED-DATE         PIC X(08).
           05  SORT-COD-USED-TIME         PIC X(06).
           05  FILLER                     PIC X(08).
      ******************************************************************
       WORKING-STORAGE SECTION.
      *----NOMBRE DEL PASO DE TRABAJO, PARA EL MENSAJE DE CIERRE.
      *    AISLADO A NIVEL 77 -- NO PERTENECE A NINGUN GRUPO.
       77  WS-STEP-NAME                   PIC X(08) VALUE "DISCFIN ".

      *----FILE STATUS.
       01  FS-DISCOUNT-FILE               PIC 9(02) VALUE ZEROS.
       01  FS-WORK-CODE                   PIC 9(02) VALUE ZEROS.

      *----COPYS DE ARCHIVOS (AREA DE REGISTRO).
           COPY REGCODE.

      *----CONTADORES (TODOS COMP, VER REGLA DE TALLER).
       01  CONTADORES.
           03  WS-DUMP-IDX                PIC 9(04) COMP VALUE ZERO.
      ******************************************************************
       LINKAGE SECTION.
       01  LK-CODE-TABLE-AREA.
           05  LK-CODE-TABLE-COUNT        PIC 9(04) COMP.
           05  FILLER                     PIC X(04).
           05  LK-CODE-TABLE-ENTRY OCCURS 500 TIMES
                         INDEXED BY LK-CODE-IDX.
               10  LK-CT-CODE             PIC X(10).
               10  LK-CT-DISCOUNT-PERCENT PIC 9(03).
               10  LK-CT-CREATED-DATE     PIC X(08).
               10  LK-CT-CREATED-DATE-X
                         REDEFINES LK-CT-CREATED-DATE.
                   15  LK-CT-CREATED-CCYY PIC 9(04).
                   15  LK-CT-CREATED-MM   PIC 9(02).
                   15  LK-CT-CREATED-DD   PIC 9(02).
               10  LK-CT-CREATED-TIME     PIC X(06).
               10  LK-CT-USED-FLAG        PIC X(01).
                   88  LK-CT-IS-USED        VALUE "Y".
                   88  LK-CT-NOT-USED       VALUE "N".
               10  LK-CT-USED-DATE        PIC X(08).
               10  LK-CT-USED-TIME        PIC X(06).
               10  FILLER                 PIC X(08).
      ******************************************************************
       PROCEDURE DIVISION USING LK-CODE-TABLE-AREA.
      *-------------------------------------------------------------
           PERFORM 1000-VOLCAR-FICHERO-TRABAJO
              THRU 1000-FIN-VOLCAR-FICHERO-TRABAJO

           PERFORM 2000-ORDENAR-Y-GRABAR
              THRU 2000-FIN-ORDENAR-Y-GRABAR

           DISPLAY WS-STEP-NAME " -- DISCOUNT-FILE REWRITE COMPLETE"

           GOBACK.

       1000-VOLCAR-FICHERO-TRABAJO.
      *----------------------------
           OPEN OUTPUT WORK-CODE-FILE

           PERFORM 1100-VOLCAR-UNA-LINEA
              VARYING LK-CODE-IDX FROM 1 BY 1
                UNTIL LK-CODE-IDX > LK-CODE-TABLE-COUNT

           CLOSE WORK-CODE-FILE.

       1000-FIN-VOLCAR-FICHERO-TRABAJO.
      *--------------------------------
           EXIT.

       1100-VOLCAR-UNA-LINEA.
      *----------------------
           MOVE LK-CT-CODE (LK-CODE-IDX)    TO COD-CODE
           MOVE LK-CT-DISCOUNT-PERCENT (LK-CODE-IDX)
                                             TO COD-DISCOUNT-PERCENT
           MOVE LK-CT-CREATED-DATE (LK-CODE-IDX) TO COD-CREATED-DATE
           MOVE LK-CT-CREATED-TIME (LK-CODE-IDX) TO COD-CREATED-TIME
           MOVE LK-CT-USED-FLAG (LK-CODE-IDX)    TO COD-USED-FLAG
           MOVE LK-CT-USED-DATE (LK-CODE-IDX)    TO COD-USED-DATE
           MOVE LK-CT-USED-TIME (LK-CODE-IDX)    TO COD-USED-TIME

           MOVE CODE-RECORD TO WORK-CODE-FILE-REC
           WRITE WORK-CODE-FILE-REC.

       2000-ORDENAR-Y-GRABAR.
      *----------------------
           SORT SORT-CODES
                ON ASCENDING KEY SORT-COD-CODE
                WITH DUPLICATES IN ORDER USING WORK-CODE-FILE
                GIVING DISCOUNT-FILE.

       2000-FIN-ORDENAR-Y-GRABAR.
      *----------------------------
           EXIT.

       END PROGRAM DISCFIN.
