      ******************************************************************
      *                 COPY  REGORDH
      *     ORDER HEADER RECORD -- ONE PER COMPLETED CHECKOUT, WRITTEN
      *     TO ORDER-FILE BY CHECKOUT.  FOLLOWED ON ORDER-DETAIL-FILE
      *     BY ONE REGORDD RECORD PER CART LINE IN THE ORDER.
      ******************************************************************
      *   FLD HIST: 1989-06-30 RAH  ORIGINAL CUT
      *              1991-08-04 DWK  ADDED DISCOUNT-CODE/AMOUNT FOR
      *                              THE COUPON PILOT GOING PERMANENT
      *              1998-09-08 LMT  Y2K -- CREATED-DATE NOW CCYYMMDD
      ******************************************************************
       01  ORDER-HEADER-RECORD.
           05  ORDH-ORDER-ID              PIC X(10).
           05  ORDH-USER-ID               PIC X(20).
           05  ORDH-ITEM-COUNT            PIC 9(03).
           05  ORDH-SUBTOTAL              PIC 9(07)V99.
           05  ORDH-SUBTOTAL-X
                         REDEFINES ORDH-SUBTOTAL   PIC X(09).
           05  ORDH-DISCOUNT-CODE         PIC X(10).
           05  ORDH-DISCOUNT-AMOUNT       PIC 9(07)V99.
           05  ORDH-ORDER-TOTAL           PIC 9(07)V99.
           05  ORDH-CREATED-DATE          PIC X(08).
           05  ORDH-CREATED-DATE-X
                         REDEFINES ORDH-CREATED-DATE.
               10  ORDH-CREATED-CCYY      PIC 9(04).
               10  ORDH-CREATED-MM        PIC 9(02).
               10  ORDH-CREATED-DD        PIC 9(02).
           05  ORDH-CREATED-TIME          PIC X(06).
           05  FILLER                     PIC X(06).
