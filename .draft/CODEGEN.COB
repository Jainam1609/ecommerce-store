      ******************************************************************
      *                                                                *
      *   PROGRAM      :  CODEGEN                                     *
      *   PURPOSE      :  MAINTAINS THE IN-MEMORY DISCOUNT-CODE TABLE. *
      *                   GEN ISSUES A NEW CODE (NTH-ORDER COUPON OR   *
      *                   ADMIN REQUEST), FIND CHECKS A PRESENTED CODE *
      *                   WITHOUT MARKING IT, USE MARKS A CODE USED    *
      *                   AND STAMPS THE USAGE DATE/TIME.              *
      *                                                                *
      ******************************************************************
      *                   CHANGE LOG                                   *
      ******************************************************************
      *   DATE-WRITTEN 1990-11-14
      *   1990-11-14  RAH  ORIGINAL CUT.  COUPON PILOT -- GEN ONLY.     CDGN001
      *   1991-08-04  DWK  ADDED FIND AND USE, COUPON PILOT MADE        CDGN002
      *                    PERMANENT.  CHECKOUT NOW CALLS THIS
      *                    DIRECTLY INSTEAD OF READING DISCOUNT-FILE.
      *   1993-02-09  DWK  RAISED CODE TABLE TO 500 ENTRIES (SEE        CDGN003
      *                    REGCTAB).
      *   1998-09-08  LMT  Y2K REMEDIATION -- CREATED-DATE AND          CDGN004
      *                    USED-DATE NOW CCYYMMDD.
      *   1999-01-11  LMT  Y2K -- VERIFIED CENTURY ROLL ON TEST DECK.   CDGN005
      *   2003-07-22  BCO  REQUEST 5920 -- TABLE-FULL AND BAD-ACTION    CDGN006
      *                    CONDITIONS NOW RETURN A REASON TEXT.
      *   2003-11-03  BCO  REQUEST 6004 -- TABLE-FULL TEST NOW AGAINST  CDGN007
      *                    A NAMED LIMIT INSTEAD OF A BARE 500.
      ******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    CODEGEN.
       AUTHOR.        R A HENNESSY.
       INSTALLATION.  MERCANTILE CATALOG SALES -- DATA CENTER.
       DATE-WRITTEN.  11/14/90.
       DATE-COMPILED.
       SECURITY.      UNCLASSIFIED -- PRODUCTION BATCH.
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.  IBM-3090.
       OBJECT-COMPUTER.  IBM-3090.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
      *-----------------------------------------------------------------
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      ******************************************************************
       DATA DIVISION.
       FILE SECTION.
      ******************************************************************
       WORKING-STORAGE SECTION.
      *----MAXIMO DE CODIGOS QUE ADMITE LA TABLA (VER REGCTAB).
       77  WS-CODE-TABLE-MAX              PIC 9(04) COMP VALUE 500.

      *----SWITCHES.
       01  SWITCHES.
           03  SW-LINE-FOUND              PIC X(02) VALUE "NO".
               88  CT-LINE-FOUND            VALUE "SI".

      *----CONTADORES (TODOS COMP, VER REGLA DE TALLER).
       01  CONTADORES.
           03  WS-SRCH-IDX                PIC 9(04) COMP VALUE ZERO.

      *----AUXILIARES -- FORMATO DEL CODIGO GENERADO.
       01  AUXILIARES.
           03  WS-NEW-CODE                PIC X(10) VALUE SPACES.
           03  WS-NEW-CODE-X
                         REDEFINES WS-NEW-CODE.
               05  WS-NEW-CODE-PFX        PIC X(06).
               05  WS-NEW-CODE-SEQ        PIC 9(04).
           03  WS-DISCOUNT-PCT            PIC 9(03) VALUE 10.
           03  WS-TODAY-DATE              PIC X(08) VALUE "19901114".
           03  WS-TODAY-DATE-X
                         REDEFINES WS-TODAY-DATE.
               05  WS-TODAY-CCYY          PIC 9(04).
               05  WS-TODAY-MM            PIC 9(02).
               05  WS-TODAY-DD            PIC 9(02).
           03  WS-TODAY-TIME              PIC X(06) VALUE "000000".
      ******************************************************************
       LINKAGE SECTION.
       01  LK-ACTION                      PIC X(04).
       01  LK-CODE                        PIC X(10).
       01  LK-OK-FLAG                     PIC X(02).
           88  LK-CODE-IS-OK                VALUE "SI".
       01  LK-PERCENT                     PIC 9(03).
       01  LK-PERCENT-X
                         REDEFINES LK-PERCENT   PIC X(03).

       01  LK-CODE-TABLE-AREA.
           05  LK-CODE-TABLE-COUNT        PIC 9(04) COMP.
           05  FILLER                     PIC X(04).
           05  LK-CODE-TABLE-ENTRY OCCURS 500 TIMES
                         INDEXED BY LK-CODE-IDX.
               10  LK-CT-CODE             PIC X(10).
               10  LK-CT-DISCOUNT-PERCENT PIC 9(03).
               10  LK-CT-CREATED-DATE     PIC X(08).
               10  LK-CT-CREATED-TIME     PIC X(06).
               10  LK-CT-USED-FLAG        PIC X(01).
                   88  LK-CT-IS-USED        VALUE "Y".
                   88  LK-CT-NOT-USED       VALUE "N".
               10  LK-CT-USED-DATE        PIC X(08).
               10  LK-CT-USED-TIME        PIC X(06).
               10  FILLER                 PIC X(08).

       01  LK-SW-REJECTED                 PIC X(02).
       01  LK-REJ-MOTIVO                  PIC X(40).
      ******************************************************************
       PROCEDURE DIVISION USING LK-ACTION LK-CODE LK-OK-FLAG
                                 LK-PERCENT LK-CODE-TABLE-AREA
                                 LK-SW-REJECTED LK-REJ-MOTIVO.
      *-------------------------------------------------------------
           MOVE "NO" TO LK-SW-REJECTED
           MOVE SPACES TO LK-REJ-MOTIVO
           MOVE "NO" TO LK-OK-FLAG

           EVALUATE LK-ACTION
               WHEN "GEN "
                   PERFORM 2100-GENERAR-CODIGO
                      THRU 2100-FIN-GENERAR-CODIGO
               WHEN "FIND"
                   PERFORM 2200-BUSCAR-CODIGO
                      THRU 2200-FIN-BUSCAR-CODIGO
               WHEN "USE "
                   PERFORM 2300-MARCAR-USADO
                      THRU 2300-FIN-MARCAR-USADO
               WHEN OTHER
                   MOVE "SI" TO LK-SW-REJECTED
                   MOVE "UNKNOWN CODEGEN ACTION" TO LK-REJ-MOTIVO
           END-EVALUATE

           GOBACK.

       2100-GENERAR-CODIGO.
      *--------------------
           IF LK-CODE-TABLE-COUNT >= WS-CODE-TABLE-MAX
               MOVE "SI" TO LK-SW-REJECTED
               MOVE "CODE TABLE FULL" TO LK-REJ-MOTIVO
           ELSE
               ADD 1 TO LK-CODE-TABLE-COUNT
               SET LK-CODE-IDX TO LK-CODE-TABLE-COUNT
               MOVE "SAVE10-" TO WS-NEW-CODE-PFX
               MOVE LK-CODE-TABLE-COUNT TO WS-NEW-CODE-SEQ

               MOVE WS-NEW-CODE          TO LK-CT-CODE (LK-CODE-IDX)
               MOVE WS-DISCOUNT-PCT
                 TO LK-CT-DISCOUNT-PERCENT (LK-CODE-IDX)
               MOVE WS-TODAY-DATE
                 TO LK-CT-CREATED-DATE (LK-CODE-IDX)
               MOVE WS-TODAY-TIME
                 TO LK-CT-CREATED-TIME (LK-CODE-IDX)
               MOVE "N"                  TO LK-CT-USED-FLAG (LK-CODE-IDX)
               MOVE SPACES                TO LK-CT-USED-DATE (LK-CODE-IDX)
               MOVE SPACES                TO LK-CT-USED-TIME (LK-CODE-IDX)

               MOVE WS-NEW-CODE          TO LK-CODE
               MOVE WS-DISCOUNT-PCT      TO LK-PERCENT
               MOVE "SI"                 TO LK-OK-FLAG
           END-IF.

       2100-FIN-GENERAR-CODIGO.
      *-------------------------
           EXIT.

       2200-BUSCAR-CODIGO.
      *-------------------
           PERFORM 2210-LOCALIZAR-LINEA THRU 2210-FIN-LOCALIZAR-LINEA

           IF CT-LINE-FOUND AND LK-CT-NOT-USED (WS-SRCH-IDX)
               MOVE "SI" TO LK-OK-FLAG
               MOVE LK-CT-DISCOUNT-PERCENT (WS-SRCH-IDX) TO LK-PERCENT
           ELSE
               MOVE "NO" TO LK-OK-FLAG
           END-IF.

       2200-FIN-BUSCAR-CODIGO.
      *-------------------------
           EXIT.

       2210-LOCALIZAR-LINEA.
      *---------------------
           MOVE "NO" TO SW-LINE-FOUND
           MOVE ZERO TO WS-SRCH-IDX

           PERFORM 2215-LOCALIZAR-LINEA-UNA
              VARYING LK-CODE-IDX FROM 1 BY 1
                UNTIL LK-CODE-IDX > LK-CODE-TABLE-COUNT
                   OR CT-LINE-FOUND.

       2210-FIN-LOCALIZAR-LINEA.
      *-------------------------
           EXIT.

       2215-LOCALIZAR-LINEA-UNA.
      *-------------------------
           IF LK-CT-CODE (LK-CODE-IDX) = LK-CODE
               MOVE "SI" TO SW-LINE-FOUND
               MOVE LK-CODE-IDX TO WS-SRCH-IDX
           END-IF.

       2300-MARCAR-USADO.
      *------------------
           PERFORM 2210-LOCALIZAR-LINEA THRU 2210-FIN-LOCALIZAR-LINEA

           IF CT-LINE-FOUND AND LK-CT-NOT-USED (WS-SRCH-IDX)
               MOVE "Y"           TO LK-CT-USED-FLAG (WS-SRCH-IDX)
               MOVE WS-TODAY-DATE  TO LK-CT-USED-DATE (WS-SRCH-IDX)
               MOVE WS-TODAY-TIME  TO LK-CT-USED-TIME (WS-SRCH-IDX)
               MOVE "SI"          TO LK-OK-FLAG
               MOVE LK-CT-DISCOUNT-PERCENT (WS-SRCH-IDX) TO LK-PERCENT
           ELSE
               MOVE "NO" TO LK-OK-FLAG
           END-IF.

       2300-FIN-MARCAR-USADO.
      *-----------------------
           EXIT.

       END PROGRAM CODEGEN.
