      ******************************************************************
      *                                                                *
      *   PROGRAM      :  CHECKOUT                                    *
      *   PURPOSE      :  CONVERTS A CUSTOMER CART INTO A PRICED ORDER.*
      *                   VALIDATES ANY PRESENTED DISCOUNT CODE,       *
      *                   WRITES THE ORDER HEADER AND DETAIL RECORDS,  *
      *                   TRIGGERS COUPON ISSUANCE ON THE NTH ORDER,   *
      *                   AND CLEARS THE CART.  ALSO OWNS ORDER-FILE   *
      *                   AND ORDER-DETAIL-FILE, CLOSED ON A "CF"      *
      *                   SIGNAL FROM ORDPROC AT END OF RUN.           *
      *                                                                *
      ******************************************************************
      *                   CHANGE LOG                                   *
      ******************************************************************
      *   DATE-WRITTEN 1989-06-30
      *   1989-06-30  RAH  ORIGINAL CUT.  CART-TO-ORDER CONVERSION,     CHKT001
      *                    NO DISCOUNTS.
      *   1990-11-14  RAH  ADDED DISCOUNT-CODE PRESENTATION, CALLS      CHKT002
      *                    CODEGEN TO VALIDATE AND MARK USED.
      *   1991-08-04  DWK  COUPON PILOT MADE PERMANENT -- NTH-ORDER     CHKT003
      *                    AUTO-GENERATE WIRED IN HERE INSTEAD OF A
      *                    SEPARATE OVERNIGHT STEP.
      *   1996-05-17  DWK  REQUEST 4471 -- N-VALUE NOW A PASSED PARM,   CHKT004
      *                    MOD TEST MOVED OFF A HARD-CODED 5.
      *   1998-09-08  LMT  Y2K REMEDIATION -- ORDH-CREATED-DATE NOW     CHKT005
      *                    CCYYMMDD.
      *   1999-01-11  LMT  Y2K -- VERIFIED CENTURY ROLL ON TEST DECK.   CHKT006
      *   2003-07-22  BCO  REQUEST 5920 -- EMPTY-CART AND BAD-CODE      CHKT007
      *                    REJECT TEXT NOW RETURNED FOR THE ERROR LOG.
      *   2003-11-03  BCO  REQUEST 6004 -- BLANK USER-ID ON A CO        CHKT008
      *                    TRANSACTION NOW REJECTED UP FRONT INSTEAD
      *                    OF FALLING THROUGH AS "CART IS EMPTY".
      ******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    CHECKOUT.
       AUTHOR.        R A HENNESSY.
       INSTALLATION.  MERCANTILE CATALOG SALES -- DATA CENTER.
       DATE-WRITTEN.  06/30/89.
       DATE-COMPILED.
       SECURITY.      UNCLASSIFIED -- PRODUCTION BATCH.
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.  IBM-3090.
       OBJECT-COMPUTER.  IBM-3090.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
      *-----------------------------------------------------------------
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT ORDER-FILE        ASSIGN TO ORDFILE
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS FS-ORDER-FILE.

           SELECT ORDER-DETAIL-FILE ASSIGN TO ORDDFILE
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS FS-ORDER-DETAIL.
      ******************************************************************
       DATA DIVISION.
       FILE SECTION.
      *----FICHERO DE CABECERAS DE PEDIDO.
       FD  ORDER-FILE
           BLOCK CONTAINS 0 RECORDS
           RECORDING MODE IS F.
       01  ORDER-FILE-REC                 PIC X(90).

      *----FICHERO DE DETALLE DE PEDIDO.
       FD  ORDER-DETAIL-FILE
           BLOCK CONTAINS 0 RECORDS
           RECORDING MODE IS F.
       01  ORDER-DETAIL-FILE-REC          PIC X(80).
      ******************************************************************
       WORKING-STORAGE SECTION.
      *----LITERAL DE RECHAZO, USER-ID EN BLANCO AL HACER CHECKOUT.
      *    AISLADO A NIVEL 77 -- SE USA SOLO EN 2000-PROCESO-CHECKOUT
      *    PERO UN VALOR DE RECHAZO NO PERTENECE DENTRO DE UN GRUPO.
       77  WS-NO-USER-MSG                 PIC X(20) VALUE "USER-ID IS BLANK".

      *----FILE STATUS.
       01  FS-ORDER-FILE                  PIC 9(02) VALUE ZEROS.
       01  FS-ORDER-DETAIL                PIC 9(02) VALUE ZEROS.

      *----COPYS DE ARCHIVOS (AREA DE REGISTRO).
           COPY REGORDH.
           COPY REGORDD.

      *----TRANSACCION SINTETICA PARA VACIAR EL CARRO AL CERRAR.
           COPY REGTRANS REPLACING LEADING ==TRAN-== BY ==WS-CLR-==.

      *----SWITCHES.
       01  SWITCHES.
           03  SW-FILES-OPEN              PIC X(02) VALUE "NO".
               88  ORDER-FILES-ARE-OPEN     VALUE "SI".
           03  SW-CART-FOUND              PIC X(02) VALUE "NO".
               88  USER-CART-FOUND          VALUE "SI".
           03  SW-CODE-OK                 PIC X(02) VALUE "NO".
               88  CODE-IS-OK               VALUE "SI".

      *----CONTADORES (TODOS COMP, VER REGLA DE TALLER).
       01  CONTADORES.
           03  WS-LINE-IDX                PIC 9(03) COMP VALUE ZERO.
           03  WS-ITEM-COUNT              PIC 9(03) COMP VALUE ZERO.
           03  WS-MOD-RESULT              PIC 9(03) COMP VALUE ZERO.
           03  WS-MOD-QUOTIENT            PIC 9(06) COMP VALUE ZERO.

      *----AUXILIARES Y ACUMULADORES DE PRECIO.
       01  AUXILIARES.
           03  WS-SUBTOTAL                PIC 9(07)V99 VALUE ZERO.
           03  WS-SUBTOTAL-X
                         REDEFINES WS-SUBTOTAL   PIC X(09).
           03  WS-LINE-EXTENSION          PIC 9(09)V99 VALUE ZERO.
           03  WS-DISCOUNT-AMT            PIC 9(07)V99 VALUE ZERO.
           03  WS-ORDER-TOTAL             PIC 9(07)V99 VALUE ZERO.
           03  WS-ORDER-TOTAL-X
                         REDEFINES WS-ORDER-TOTAL PIC X(09).
           03  WS-ORDER-ID                PIC X(10) VALUE SPACES.
           03  WS-ORDER-ID-SEQ            PIC 9(06) VALUE ZERO.
           03  WS-CODEGEN-ACTION          PIC X(04) VALUE SPACES.
           03  WS-CODEGEN-CODE            PIC X(10) VALUE SPACES.
           03  WS-CODEGEN-PCT             PIC 9(03) VALUE ZERO.
           03  WS-N-DISPLAY               PIC ZZ9.
           03  WS-TODAY-DATE              PIC X(08) VALUE "19890630".
           03  WS-TODAY-TIME              PIC X(06) VALUE "000000".
      ******************************************************************
       LINKAGE SECTION.
       01  LK-ACTION-CODE                 PIC X(02).
           COPY REGTRANS REPLACING LEADING ==TRAN-== BY ==LK-TRAN-==.

       01  LK-CART-LINE-TABLE.
           05  LK-CART-LINE-COUNT         PIC 9(03) COMP.
           05  FILLER                     PIC X(04).
           05  LK-CART-LINE OCCURS 100 TIMES
                         INDEXED BY LK-CART-IDX.
               10  LK-CART-USER-ID        PIC X(20).
               10  LK-CART-ITEM-ID        PIC X(20).
               10  LK-CART-ITEM-NAME      PIC X(30).
               10  LK-CART-ITEM-PRICE     PIC 9(06)V99.
               10  LK-CART-ITEM-PRICE-X
                         REDEFINES LK-CART-ITEM-PRICE PIC X(08).
               10  LK-CART-ITEM-QTY       PIC 9(04).
               10  FILLER                 PIC X(06).

       01  LK-CODE-TABLE-AREA.
           05  LK-CODE-TABLE-COUNT        PIC 9(04) COMP.
           05  FILLER                     PIC X(04).
           05  LK-CODE-TABLE-ENTRY OCCURS 500 TIMES
                         INDEXED BY LK-CODE-IDX.
               10  LK-CT-CODE             PIC X(10).
               10  LK-CT-DISCOUNT-PERCENT PIC 9(03).
               10  LK-CT-CREATED-DATE     PIC X(08).
               10  LK-CT-CREATED-TIME     PIC X(06).
               10  LK-CT-USED-FLAG        PIC X(01).
                   88  LK-CT-IS-USED        VALUE "Y".
                   88  LK-CT-NOT-USED       VALUE "N".
               10  LK-CT-USED-DATE        PIC X(08).
               10  LK-CT-USED-TIME        PIC X(06).
               10  FILLER                 PIC X(08).

       01  LK-N-VALUE                     PIC 9(03) COMP.
       01  LK-ORDER-SEQ                   PIC 9(06) COMP.
       01  LK-COMPLETED-COUNT             PIC 9(06) COMP.
       01  LK-SW-REJECTED                 PIC X(02).
       01  LK-REJ-MOTIVO                  PIC X(40).
      ******************************************************************
       PROCEDURE DIVISION USING LK-ACTION-CODE LK-TRAN-RECORD
                                 LK-CART-LINE-TABLE
                                 LK-CODE-TABLE-AREA LK-N-VALUE
                                 LK-ORDER-SEQ LK-COMPLETED-COUNT
                                 LK-SW-REJECTED LK-REJ-MOTIVO.
      *-------------------------------------------------------------
           MOVE "NO" TO LK-SW-REJECTED
           MOVE SPACES TO LK-REJ-MOTIVO

           EVALUATE LK-ACTION-CODE
               WHEN "CF"
                   PERFORM 3100-CERRAR-FICHEROS
                      THRU 3100-FIN-CERRAR-FICHEROS
               WHEN OTHER
                   PERFORM 1100-ABRIR-FICHEROS-SI-PRECISA
                      THRU 1100-FIN-ABRIR
                   PERFORM 2000-PROCESO-CHECKOUT
                      THRU 2000-FIN-PROCESO-CHECKOUT
           END-EVALUATE

           GOBACK.

       1100-ABRIR-FICHEROS-SI-PRECISA.
      *-------------------------------
           IF NOT ORDER-FILES-ARE-OPEN
               OPEN OUTPUT ORDER-FILE
                    OUTPUT ORDER-DETAIL-FILE
               MOVE "SI" TO SW-FILES-OPEN
           END-IF.

       1100-FIN-ABRIR.
      *----------------
           EXIT.

       2000-PROCESO-CHECKOUT.
      *----------------------
      *    A BLANK USER-ID CAN'T OWN A CART -- KICK IT OUT BEFORE THE
      *    CART SEARCH EVEN STARTS RATHER THAN LETTING IT FALL THROUGH
      *    AS A "NOT FOUND" (REQUEST 6004).
           IF LK-TRAN-USER-ID = SPACES
               MOVE "SI" TO LK-SW-REJECTED
               MOVE WS-NO-USER-MSG TO LK-REJ-MOTIVO
               GO TO 2000-FIN-PROCESO-CHECKOUT
           END-IF

           PERFORM 2100-LOCALIZAR-CARRO THRU 2100-FIN-LOCALIZAR-CARRO

           IF NOT USER-CART-FOUND
               MOVE "SI" TO LK-SW-REJECTED
               MOVE "CART IS EMPTY" TO LK-REJ-MOTIVO
           ELSE
               PERFORM 2200-CALCULAR-SUBTOTAL
                  THRU 2200-FIN-CALCULAR-SUBTOTAL

               MOVE "SI" TO SW-CODE-OK
               MOVE ZERO TO WS-DISCOUNT-AMT

               IF LK-TRAN-DISC-CODE NOT = SPACES
                   PERFORM 2300-APLICAR-DESCUENTO
                      THRU 2300-FIN-APLICAR-DESCUENTO
               END-IF

               IF CODE-IS-OK
                   SUBTRACT WS-DISCOUNT-AMT FROM WS-SUBTOTAL
                                      GIVING WS-ORDER-TOTAL
                   PERFORM 2400-ESCRIBIR-PEDIDO
                      THRU 2400-FIN-ESCRIBIR-PEDIDO
                   PERFORM 2500-VERIFICAR-CUPON
                      THRU 2500-FIN-VERIFICAR-CUPON

                   MOVE "CL"            TO WS-CLR-CODE
                   MOVE LK-TRAN-USER-ID TO WS-CLR-USER-ID
                   CALL "CARTMAINT" USING WS-CLR-RECORD
                                          LK-CART-LINE-TABLE
                                          LK-SW-REJECTED LK-REJ-MOTIVO
               ELSE
                   MOVE "SI" TO LK-SW-REJECTED
               END-IF
           END-IF.

       2000-FIN-PROCESO-CHECKOUT.
      *---------------------------
           EXIT.

       2100-LOCALIZAR-CARRO.
      *---------------------
           MOVE "NO" TO SW-CART-FOUND

           PERFORM 2110-LOCALIZAR-CARRO-UNA
              VARYING LK-CART-IDX FROM 1 BY 1
                UNTIL LK-CART-IDX > LK-CART-LINE-COUNT.

       2100-FIN-LOCALIZAR-CARRO.
      *---------------------------
           EXIT.

       2110-LOCALIZAR-CARRO-UNA.
      *------------------------
           IF LK-CART-USER-ID (LK-CART-IDX) = LK-TRAN-USER-ID
               MOVE "SI" TO SW-CART-FOUND
           END-IF.

       2200-CALCULAR-SUBTOTAL.
      *-----------------------
           MOVE ZERO TO WS-SUBTOTAL
           MOVE ZERO TO WS-ITEM-COUNT

           PERFORM 2210-SUMAR-LINEA
              VARYING LK-CART-IDX FROM 1 BY 1
                UNTIL LK-CART-IDX > LK-CART-LINE-COUNT.

       2200-FIN-CALCULAR-SUBTOTAL.
      *---------------------------
           EXIT.

       2210-SUMAR-LINEA.
      *-----------------
           IF LK-CART-USER-ID (LK-CART-IDX) = LK-TRAN-USER-ID
               MULTIPLY LK-CART-ITEM-PRICE (LK-CART-IDX)
                    BY LK-CART-ITEM-QTY   (LK-CART-IDX)
                  GIVING WS-LINE-EXTENSION
               ADD WS-LINE-EXTENSION TO WS-SUBTOTAL
               ADD 1 TO WS-ITEM-COUNT
           END-IF.

       2300-APLICAR-DESCUENTO.
      *-----------------------
           MOVE "NO" TO SW-CODE-OK
           MOVE "FIND" TO WS-CODEGEN-ACTION
           MOVE LK-TRAN-DISC-CODE TO WS-CODEGEN-CODE

           CALL "CODEGEN" USING WS-CODEGEN-ACTION
                                 WS-CODEGEN-CODE
                                 SW-CODE-OK WS-CODEGEN-PCT
                                 LK-CODE-TABLE-AREA
                                 LK-SW-REJECTED LK-REJ-MOTIVO

           IF NOT CODE-IS-OK
               MOVE "INVALID OR ALREADY USED DISCOUNT CODE"
                 TO LK-REJ-MOTIVO
           ELSE
               DIVIDE LK-COMPLETED-COUNT BY LK-N-VALUE
                  GIVING WS-MOD-QUOTIENT
                  REMAINDER WS-MOD-RESULT

               IF WS-MOD-RESULT NOT = ZERO
                   MOVE "NO" TO SW-CODE-OK
                   MOVE LK-N-VALUE TO WS-N-DISPLAY
                   STRING "DISCOUNT CODE CAN ONLY BE USED ON EVERY "
                          WS-N-DISPLAY " TH ORDER"
                          DELIMITED BY SIZE INTO LK-REJ-MOTIVO
               ELSE
                   MULTIPLY WS-SUBTOTAL BY 0.10
                       GIVING WS-DISCOUNT-AMT ROUNDED

                   MOVE "USE " TO WS-CODEGEN-ACTION
                   CALL "CODEGEN" USING WS-CODEGEN-ACTION
                                        WS-CODEGEN-CODE
                                        SW-CODE-OK WS-CODEGEN-PCT
                                        LK-CODE-TABLE-AREA
                                        LK-SW-REJECTED LK-REJ-MOTIVO
               END-IF
           END-IF.

       2300-FIN-APLICAR-DESCUENTO.
      *----------------------------
           EXIT.

       2400-ESCRIBIR-PEDIDO.
      *---------------------
           ADD 1 TO LK-ORDER-SEQ
           MOVE LK-ORDER-SEQ TO WS-ORDER-ID-SEQ
           STRING "ORD-" WS-ORDER-ID-SEQ
                  DELIMITED BY SIZE INTO WS-ORDER-ID

           MOVE WS-ORDER-ID          TO ORDH-ORDER-ID
           MOVE LK-TRAN-USER-ID      TO ORDH-USER-ID
           MOVE WS-ITEM-COUNT        TO ORDH-ITEM-COUNT
           MOVE WS-SUBTOTAL          TO ORDH-SUBTOTAL
           MOVE LK-TRAN-DISC-CODE    TO ORDH-DISCOUNT-CODE
           MOVE WS-DISCOUNT-AMT      TO ORDH-DISCOUNT-AMOUNT
           MOVE WS-ORDER-TOTAL       TO ORDH-ORDER-TOTAL
           MOVE WS-TODAY-DATE        TO ORDH-CREATED-DATE
           MOVE WS-TODAY-TIME        TO ORDH-CREATED-TIME

           MOVE ORDER-HEADER-RECORD TO ORDER-FILE-REC
           WRITE ORDER-FILE-REC

           PERFORM 2410-ESCRIBIR-DETALLE
              VARYING LK-CART-IDX FROM 1 BY 1
                UNTIL LK-CART-IDX > LK-CART-LINE-COUNT

           ADD 1 TO LK-COMPLETED-COUNT.

       2400-FIN-ESCRIBIR-PEDIDO.
      *----------------------------
           EXIT.

       2410-ESCRIBIR-DETALLE.
      *----------------------
           IF LK-CART-USER-ID (LK-CART-IDX) = LK-TRAN-USER-ID
               MOVE WS-ORDER-ID               TO ORDD-ORDER-ID
               MOVE LK-CART-ITEM-ID  (LK-CART-IDX) TO ORDD-ITEM-ID
               MOVE LK-CART-ITEM-NAME (LK-CART-IDX) TO ORDD-ITEM-NAME
               MOVE LK-CART-ITEM-PRICE (LK-CART-IDX)
                 TO ORDD-ITEM-PRICE
               MOVE LK-CART-ITEM-QTY  (LK-CART-IDX) TO ORDD-ITEM-QTY
               MOVE ORDER-DETAIL-RECORD TO ORDER-DETAIL-FILE-REC
               WRITE ORDER-DETAIL-FILE-REC
           END-IF.

       2500-VERIFICAR-CUPON.
      *---------------------
           DIVIDE LK-COMPLETED-COUNT BY LK-N-VALUE
              GIVING WS-MOD-QUOTIENT
              REMAINDER WS-MOD-RESULT

           IF WS-MOD-RESULT = ZERO
               MOVE "GEN " TO WS-CODEGEN-ACTION
               MOVE SPACES TO WS-CODEGEN-CODE
               CALL "CODEGEN" USING WS-CODEGEN-ACTION
                                    WS-CODEGEN-CODE
                                    SW-CODE-OK WS-CODEGEN-PCT
                                    LK-CODE-TABLE-AREA
                                    LK-SW-REJECTED LK-REJ-MOTIVO
           END-IF.

       2500-FIN-VERIFICAR-CUPON.
      *----------------------------
           EXIT.

       3100-CERRAR-FICHEROS.
      *---------------------
           IF ORDER-FILES-ARE-OPEN
               CLOSE ORDER-FILE ORDER-DETAIL-FILE
           END-IF.

       3100-FIN-CERRAR-FICHEROS.
      *----------------------------
           EXIT.

       END PROGRAM CHECKOUT.
