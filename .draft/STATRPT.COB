      ******************************************************************
      *                                                                *
      *   PROGRAM      :  STATRPT                                     *
      *   PURPOSE      :  END-OF-RUN STATISTICS REPORT.  REREADS THE   *
      *                   ORDER-FILE AND ORDER-DETAIL-FILE WRITTEN BY  *
      *                   CHECKOUT TO ACCUMULATE GRAND TOTALS, THEN    *
      *                   LISTS EVERY DISCOUNT CODE ISSUED DURING THE  *
      *                   RUN IN ISSUANCE ORDER.  NO CONTROL BREAKS --  *
      *                   WHOLE-RUN TOTALS ONLY.                       *
      *                                                                *
      ******************************************************************
      *                   CHANGE LOG                                   *
      ******************************************************************
      *   DATE-WRITTEN 1989-06-30
      *   1989-06-30  RAH  ORIGINAL CUT.  ORDER COUNT AND AMOUNT        STRP001
      *                    TOTALS ONLY.
      *   1990-11-14  RAH  ADDED THE DISCOUNT-CODE LISTING FOR THE      STRP002
      *                    COUPON PILOT.
      *   1991-08-04  DWK  COUPON PILOT MADE PERMANENT -- TOTAL         STRP003
      *                    DISCOUNT AMOUNT ADDED TO THE HEADER BLOCK.
      *   1996-05-17  DWK  REQUEST 4471 -- ITEM-QUANTITY TOTAL NOW      STRP004
      *                    SUMMED FROM ORDER-DETAIL-FILE, NOT FROM
      *                    THE HEADER LINE COUNT (THE TWO ARE NOT THE
      *                    SAME THING -- SEE FLD HIST, REGORDH).
      *   1998-09-08  LMT  Y2K REMEDIATION -- REPORT DATE NOW CCYYMMDD  STRP005
      *                    ON THE PRINT LINE.
      *   1999-01-11  LMT  Y2K -- VERIFIED CENTURY ROLL ON TEST DECK.   STRP006
      *   2003-11-03  BCO  REQUEST 6004 -- DISPLAY A STEP-COMPLETE      STRP007
      *                    MESSAGE ON GOBACK SO THE JOB LOG SHOWS THE
      *                    REPORT STEP RAN, NOT JUST RETURN CODE 0.
      ******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    STATRPT.
       AUTHOR.        R A HENNESSY.
       INSTALLATION.  MERCANTILE CATALOG SALES -- DATA CENTER.
       DATE-WRITTEN.  06/30/89.
       DATE-COMPILED.
       SECURITY.      UNCLASSIFIED -- PRODUCTION BATCH.
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.  IBM-3090.
       OBJECT-COMPUTER.  IBM-3090.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
      *-----------------------------------------------------------------
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT ORDER-FILE        ASSIGN TO ORDFILE
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS FS-ORDER-FILE.

           SELECT ORDER-DETAIL-FILE ASSIGN TO ORDDFILE
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS FS-ORDER-DETAIL.

           SELECT REPORT-FILE       ASSIGN TO RPTFILE
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS FS-REPORT-FILE.
      ******************************************************************
       DATA DIVISION.
       FILE SECTION.
      *----CABECERAS DE PEDIDO (RELEIDO).
       FD  ORDER-FILE
           BLOCK CONTAINS 0 RECORDS
           RECORDING MODE IS F.
       01  ORDER-FILE-REC                 PIC X(90).

      *----DETALLE DE PEDIDO (RELEIDO).
       FD  ORDER-DETAIL-FILE
           BLOCK CONTAINS 0 RECORDS
           RECORDING MODE IS F.
       01  ORDER-DETAIL-FILE-REC          PIC X(80).

      *----INFORME DE ESTADISTICAS.
       FD  REPORT-FILE
           BLOCK CONTAINS 0 RECORDS
           RECORDING MODE IS F.
       01  REPORT-FILE-REC                PIC X(80).
      ******************************************************************
       WORKING-STORAGE SECTION.
      *----TITULO DEL INFORME, FIJO, NO FORMA PARTE DE NINGUN GRUPO.
       77  WS-REPORT-TITLE                PIC X(26)
               VALUE "DAILY ORDER STATISTICS RUN".

      *----FILE STATUS.
       01  FS-ORDER-FILE                  PIC 9(02) VALUE ZEROS.
       01  FS-ORDER-DETAIL                PIC 9(02) VALUE ZEROS.
       01  FS-REPORT-FILE                 PIC 9(02) VALUE ZEROS.

      *----COPYS DE ARCHIVOS (AREA DE REGISTRO).
           COPY REGORDH.
           COPY REGORDD.

      *----SWITCHES.
       01  SWITCHES.
           03  SW-EOF-ORDH                PIC X(02) VALUE "NO".
               88  ORDH-EOF                  VALUE "SI".
           03  SW-EOF-ORDD                PIC X(02) VALUE "NO".
               88  ORDD-EOF                  VALUE "SI".

      *----CONTADORES-ESTADISTICAS (TODOS COMP, VER REGLA DE TALLER).
       01  CONTADORES.
           03  WS-ORDER-COUNT             PIC 9(04) COMP VALUE ZERO.
           03  WS-ITEM-TOTAL              PIC 9(06) COMP VALUE ZERO.
           03  WS-CODE-IDX                PIC 9(04) COMP VALUE ZERO.

      *----ACUMULADORES DE IMPORTE.
       01  ACUMULADORES.
           03  WS-PURCHASE-TOTAL          PIC 9(09)V99 VALUE ZERO.
           03  WS-PURCHASE-TOTAL-X
                         REDEFINES WS-PURCHASE-TOTAL PIC X(11).
           03  WS-DISCOUNT-TOTAL          PIC 9(09)V99 VALUE ZERO.
           03  WS-DISCOUNT-TOTAL-X
                         REDEFINES WS-DISCOUNT-TOTAL PIC X(11).

      *----LINEAS DE IMPRESION DEL INFORME.
       01  WS-HDR-LINE-1.
           03  FILLER                     PIC X(18)
                                VALUE "STORE STATISTICS ".
           03  FILLER                     PIC X(07) VALUE "REPORT ".
           03  FILLER                     PIC X(25) VALUE SPACES.
           03  WS-HDR-DATE-LIT            PIC X(06) VALUE "DATE: ".
           03  WS-HDR-DATE                PIC X(10) VALUE SPACES.
           03  FILLER                     PIC X(14) VALUE SPACES.

       01  WS-HDR-LINE-2                  PIC X(66)
               VALUE ALL "-".

       01  WS-ORD-COUNT-LINE.
           03  FILLER                     PIC X(28)
                                VALUE "TOTAL ORDERS PLACED        :".
           03  WS-ORD-COUNT-ED            PIC ZZZ9.
           03  FILLER                     PIC X(48) VALUE SPACES.

       01  WS-ITEM-TOTAL-LINE.
           03  FILLER                     PIC X(28)
                                VALUE "TOTAL ITEMS PURCHASED      :".
           03  WS-ITEM-TOTAL-ED           PIC ZZZZZ9.
           03  FILLER                     PIC X(46) VALUE SPACES.

       01  WS-PURCHASE-LINE.
           03  FILLER                     PIC X(28)
                                VALUE "TOTAL PURCHASE AMOUNT      :".
           03  FILLER                     PIC X(01) VALUE SPACES.
           03  WS-PURCHASE-ED             PIC Z,ZZZ,ZZ9.99.
           03  FILLER                     PIC X(39) VALUE SPACES.

       01  WS-DISCOUNT-LINE.
           03  FILLER                     PIC X(28)
                                VALUE "TOTAL DISCOUNT AMOUNT      :".
           03  FILLER                     PIC X(01) VALUE SPACES.
           03  WS-DISCOUNT-ED             PIC Z,ZZZ,ZZ9.99.
           03  FILLER                     PIC X(39) VALUE SPACES.

       01  WS-BLANK-LINE                  PIC X(80) VALUE SPACES.

       01  WS-CODES-TITLE                 PIC X(80)
               VALUE "DISCOUNT CODES".

       01  WS-CODES-HEADING.
           03  FILLER                     PIC X(13)
                                VALUE "CODE         ".
           03  FILLER                     PIC X(05) VALUE "PCT  ".
           03  FILLER                     PIC X(21)
                                VALUE "CREATED              ".
           03  FILLER                     PIC X(06) VALUE "USED  ".
           03  FILLER                     PIC X(17)
                                VALUE "USED-AT          ".
           03  FILLER                     PIC X(18) VALUE SPACES.

       01  WS-CODE-DETAIL-LINE.
           03  WSD-CODE                   PIC X(13).
           03  WSD-PCT                    PIC Z9.
           03  FILLER                     PIC X(03) VALUE SPACES.
           03  WSD-CREATED                PIC X(21).
           03  WSD-USED-FLAG              PIC X(01).
           03  FILLER                     PIC X(05) VALUE SPACES.
           03  WSD-USED-AT                PIC X(17).
           03  FILLER                     PIC X(18) VALUE SPACES.

      *----FECHA DEL INFORME.
       01  WS-TODAY-DATE                  PIC X(08) VALUE "19890630".
       01  WS-TODAY-DATE-X
                         REDEFINES WS-TODAY-DATE.
           03  WS-TODAY-CCYY              PIC 9(04).
           03  WS-TODAY-MM                PIC 9(02).
           03  WS-TODAY-DD                PIC 9(02).
      ******************************************************************
       LINKAGE SECTION.
       01  LK-CODE-TABLE-AREA.
           05  LK-CODE-TABLE-COUNT        PIC 9(04) COMP.
           05  FILLER                     PIC X(04).
           05  LK-CODE-TABLE-ENTRY OCCURS 500 TIMES
                         INDEXED BY LK-CODE-IDX.
               10  LK-CT-CODE             PIC X(10).
               10  LK-CT-DISCOUNT-PERCENT PIC 9(03).
               10  LK-CT-CREATED-DATE     PIC X(08).
               10  LK-CT-CREATED-TIME     PIC X(06).
               10  LK-CT-USED-FLAG        PIC X(01).
                   88  LK-CT-IS-USED        VALUE "Y".
                   88  LK-CT-NOT-USED       VALUE "N".
               10  LK-CT-USED-DATE        PIC X(08).
               10  LK-CT-USED-TIME        PIC X(06).
               10  FILLER                 PIC X(08).
      ******************************************************************
       PROCEDURE DIVISION USING LK-CODE-TABLE-AREA.
      *-------------------------------------------------------------
           PERFORM 1000-INICIO  THRU 1000-FIN-INICIO

           PERFORM 2000-ACUMULAR-PEDIDOS
              THRU 2000-FIN-ACUMULAR-PEDIDOS

           PERFORM 3000-ESCRIBIR-INFORME
              THRU 3000-FIN-ESCRIBIR-INFORME

           PERFORM 9900-CERRAR-FICHEROS THRU 9900-FIN-CERRAR-FICHEROS

           DISPLAY WS-REPORT-TITLE " -- COMPLETE"

           GOBACK.

       1000-INICIO.
      *------------
           OPEN INPUT  ORDER-FILE
                INPUT  ORDER-DETAIL-FILE
                OUTPUT REPORT-FILE

           PERFORM 9000-LEER-ORDH THRU 9000-FIN-LEER-ORDH
           PERFORM 9100-LEER-ORDD THRU 9100-FIN-LEER-ORDD.

       1000-FIN-INICIO.
      *----------------
           EXIT.

       2000-ACUMULAR-PEDIDOS.
      *----------------------
           PERFORM 2100-ACUMULAR-UN-PEDIDO
                    THRU 2100-FIN-ACUMULAR-UN-PEDIDO
              UNTIL ORDH-EOF

           PERFORM 2200-ACUMULAR-UN-DETALLE
                    THRU 2200-FIN-ACUMULAR-UN-DETALLE
              UNTIL ORDD-EOF.

       2000-FIN-ACUMULAR-PEDIDOS.
      *----------------------------
           EXIT.

       2100-ACUMULAR-UN-PEDIDO.
      *------------------------
           ADD 1 TO WS-ORDER-COUNT
           ADD ORDH-ORDER-TOTAL TO WS-PURCHASE-TOTAL
           ADD ORDH-DISCOUNT-AMOUNT TO WS-DISCOUNT-TOTAL

           PERFORM 9000-LEER-ORDH THRU 9000-FIN-LEER-ORDH.

       2100-FIN-ACUMULAR-UN-PEDIDO.
      *----------------------------
           EXIT.

       2200-ACUMULAR-UN-DETALLE.
      *-------------------------
           ADD ORDD-ITEM-QTY TO WS-ITEM-TOTAL

           PERFORM 9100-LEER-ORDD THRU 9100-FIN-LEER-ORDD.

       2200-FIN-ACUMULAR-UN-DETALLE.
      *----------------------------
           EXIT.

       3000-ESCRIBIR-INFORME.
      *----------------------
           MOVE SPACES TO WS-HDR-DATE
           STRING WS-TODAY-CCYY "-" WS-TODAY-MM "-" WS-TODAY-DD
                  DELIMITED BY SIZE INTO WS-HDR-DATE

           WRITE REPORT-FILE-REC FROM WS-HDR-LINE-1
           WRITE REPORT-FILE-REC FROM WS-HDR-LINE-2

           MOVE WS-ORDER-COUNT   TO WS-ORD-COUNT-ED
           WRITE REPORT-FILE-REC FROM WS-ORD-COUNT-LINE

           MOVE WS-ITEM-TOTAL    TO WS-ITEM-TOTAL-ED
           WRITE REPORT-FILE-REC FROM WS-ITEM-TOTAL-LINE

           MOVE WS-PURCHASE-TOTAL TO WS-PURCHASE-ED
           WRITE REPORT-FILE-REC FROM WS-PURCHASE-LINE

           MOVE WS-DISCOUNT-TOTAL TO WS-DISCOUNT-ED
           WRITE REPORT-FILE-REC FROM WS-DISCOUNT-LINE

           WRITE REPORT-FILE-REC FROM WS-BLANK-LINE
           WRITE REPORT-FILE-REC FROM WS-CODES-TITLE
           WRITE REPORT-FILE-REC FROM WS-CODES-HEADING

           PERFORM 3100-ESCRIBIR-UN-CODIGO
              VARYING LK-CODE-IDX FROM 1 BY 1
                UNTIL LK-CODE-IDX > LK-CODE-TABLE-COUNT.

       3000-FIN-ESCRIBIR-INFORME.
      *----------------------------
           EXIT.

       3100-ESCRIBIR-UN-CODIGO.
      *------------------------
           MOVE LK-CT-CODE (LK-CODE-IDX)         TO WSD-CODE
           MOVE LK-CT-DISCOUNT-PERCENT (LK-CODE-IDX) TO WSD-PCT
           MOVE SPACES TO WSD-CREATED
           STRING LK-CT-CREATED-DATE (LK-CODE-IDX) (1:4) "-"
                  LK-CT-CREATED-DATE (LK-CODE-IDX) (5:2) "-"
                  LK-CT-CREATED-DATE (LK-CODE-IDX) (7:2) " "
                  LK-CT-CREATED-TIME (LK-CODE-IDX)
                  DELIMITED BY SIZE INTO WSD-CREATED
           MOVE LK-CT-USED-FLAG (LK-CODE-IDX)    TO WSD-USED-FLAG

           IF LK-CT-IS-USED (LK-CODE-IDX)
               MOVE SPACES TO WSD-USED-AT
               STRING LK-CT-USED-DATE (LK-CODE-IDX) (1:4) "-"
                      LK-CT-USED-DATE (LK-CODE-IDX) (5:2) "-"
                      LK-CT-USED-DATE (LK-CODE-IDX) (7:2) " "
                      LK-CT-USED-TIME (LK-CODE-IDX)
                      DELIMITED BY SIZE INTO WSD-USED-AT
           ELSE
               MOVE SPACES TO WSD-USED-AT
           END-IF

           WRITE REPORT-FILE-REC FROM WS-CODE-DETAIL-LINE.

       9000-LEER-ORDH.
      *----------------
           READ ORDER-FILE INTO ORDER-HEADER-RECORD
                AT END MOVE "SI" TO SW-EOF-ORDH
           END-READ.

       9000-FIN-LEER-ORDH.
      *--------------------
           EXIT.

       9100-LEER-ORDD.
      *----------------
           READ ORDER-DETAIL-FILE INTO ORDER-DETAIL-RECORD
                AT END MOVE "SI" TO SW-EOF-ORDD
           END-READ.

       9100-FIN-LEER-ORDD.
      *--------------------
           EXIT.

       9900-CERRAR-FICHEROS.
      *---------------------
           CLOSE ORDER-FILE ORDER-DETAIL-FILE REPORT-FILE.

       9900-FIN-CERRAR-FICHEROS.
      *----------------------------
           EXIT.

       END PROGRAM STATRPT.
