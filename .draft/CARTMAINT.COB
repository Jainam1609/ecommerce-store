      ******************************************************************
      *                                                                *
      *   PROGRAM      :  CARTMAINT                                   *
      *   PURPOSE      :  MAINTAINS THE IN-MEMORY SHOPPING-CART TABLE  *
      *                   FOR ORDPROC -- ADD-ITEM, REMOVE-ITEM, AND    *
      *                   CLEAR-CART TRANSACTIONS.  THE TABLE IS PASSED*
      *                   BY REFERENCE AND LIVES IN THE CALLER FOR THE *
      *                   LIFE OF THE RUN.                             *
      *                                                                *
      ******************************************************************
      *                   CHANGE LOG                                   *
      ******************************************************************
      *   DATE-WRITTEN 1989-03-06
      *   1989-03-06  RAH  ORIGINAL CUT.  ADD-ITEM ONLY.                CART001
      *   1989-04-02  RAH  ADDED RM AND CL ACTIONS, EVALUATE DISPATCH.  CART002
      *   1991-08-04  DWK  ADD NOW MERGES QUANTITY ON DUPLICATE         CART003
      *                    USER-ID/ITEM-ID INSTEAD OF APPENDING A
      *                    SECOND LINE.
      *   1993-02-09  DWK  RAISED CART TABLE TO 100 LINES (SEE          CART004
      *                    REGCART) -- OVERFLOWING ON LARGE CARTS.
      *   1996-05-17  DWK  CL NOW REUSES THE RM CLOSE-THE-GAP LOGIC     CART005
      *                    INSTEAD OF ITS OWN COPY -- ONE LESS PLACE
      *                    TO FIX THE SHIFT-UP BUG IN.
      *   1998-09-08  LMT  Y2K REMEDIATION -- NO DATE FIELDS OWNED BY   CART006
      *                    THIS PROGRAM, REVIEWED AND PASSED.
      *   2003-07-22  BCO  REQUEST 5920 -- VALIDATION REASON TEXT NOW   CART007
      *                    RETURNED TO THE CALLER FOR THE ERROR LOG.
      *   2003-11-03  BCO  REQUEST 6004 -- TABLE-FULL TEST NOW AGAINST  CART008
      *                    A NAMED LIMIT INSTEAD OF A BARE 100.
      ******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    CARTMAINT.
       AUTHOR.        R A HENNESSY.
       INSTALLATION.  MERCANTILE CATALOG SALES -- DATA CENTER.
       DATE-WRITTEN.  03/06/89.
       DATE-COMPILED.
       SECURITY.      UNCLASSIFIED -- PRODUCTION BATCH.
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.  IBM-3090.
       OBJECT-COMPUTER.  IBM-3090.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
      *-----------------------------------------------------------------
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      ******************************************************************
       DATA DIVISION.
       FILE SECTION.
      ******************************************************************
       WORKING-STORAGE SECTION.
      *----MAXIMO DE LINEAS QUE ADMITE LA TABLA DE CARRITO (VER REGCART).
      *    AISLADO A NIVEL 77 PORQUE LO PRUEBA MAS DE UN PARRAFO.
       77  WS-CART-MAX-LINES              PIC 9(03) COMP VALUE 100.

      *----COPYS DE ARCHIVOS (AREA DE REGISTRO).
           COPY REGTRANS.

      *----SWITCHES.
       01  SWITCHES.
           03  SW-LINE-FOUND              PIC X(02) VALUE "NO".
               88  CART-LINE-FOUND          VALUE "SI".

      *----CONTADORES (TODOS COMP, VER REGLA DE TALLER).
       01  CONTADORES.
           03  WS-SRCH-IDX                PIC 9(03) COMP VALUE ZERO.
           03  WS-KEEP-IDX                PIC 9(03) COMP VALUE ZERO.
           03  WS-OUT-IDX                 PIC 9(03) COMP VALUE ZERO.

      *----AUXILIARES.
       01  AUXILIARES.
           03  WS-VALIDATION-OK           PIC X(01) VALUE "Y".
           03  WS-CHK-PRICE               PIC 9(06)V99 VALUE ZERO.
           03  WS-CHK-PRICE-X
                         REDEFINES WS-CHK-PRICE   PIC X(08).
           03  WS-CHK-QTY                 PIC 9(04) VALUE ZERO.
           03  WS-CHK-QTY-X
                         REDEFINES WS-CHK-QTY     PIC X(04).
      ******************************************************************
       LINKAGE SECTION.
           COPY REGTRANS REPLACING LEADING ==TRAN-== BY ==LK-TRAN-==.

       01  LK-CART-LINE-TABLE.
           05  LK-CART-LINE-COUNT         PIC 9(03) COMP.
           05  FILLER                     PIC X(04).
           05  LK-CART-LINE OCCURS 100 TIMES
                         INDEXED BY LK-CART-IDX.
               10  LK-CART-USER-ID        PIC X(20).
               10  LK-CART-ITEM-ID        PIC X(20).
               10  LK-CART-ITEM-NAME      PIC X(30).
               10  LK-CART-ITEM-PRICE     PIC 9(06)V99.
               10  LK-CART-ITEM-PRICE-X
                         REDEFINES LK-CART-ITEM-PRICE PIC X(08).
               10  LK-CART-ITEM-QTY       PIC 9(04).
               10  FILLER                 PIC X(06).

       01  LK-SW-REJECTED                 PIC X(02).
       01  LK-REJ-MOTIVO                  PIC X(40).
      ******************************************************************
       PROCEDURE DIVISION USING LK-TRAN-RECORD LK-CART-LINE-TABLE
                                 LK-SW-REJECTED LK-REJ-MOTIVO.
      *-------------------------------------------------------------
           MOVE "NO" TO LK-SW-REJECTED
           MOVE SPACES TO LK-REJ-MOTIVO

           EVALUATE LK-TRAN-CODE
               WHEN "AD"
                   PERFORM 2100-TRATAR-ALTA THRU 2100-FIN-TRATAR-ALTA
               WHEN "RM"
                   PERFORM 2200-TRATAR-BAJA THRU 2200-FIN-TRATAR-BAJA
               WHEN "CL"
                   PERFORM 2300-TRATAR-BORRADO
                        THRU 2300-FIN-TRATAR-BORRADO
               WHEN OTHER
                   MOVE "SI" TO LK-SW-REJECTED
                   MOVE "UNKNOWN CART ACTION CODE" TO LK-REJ-MOTIVO
           END-EVALUATE

           GOBACK.

       2100-TRATAR-ALTA.
      *-----------------
           PERFORM 2110-VALIDAR-ALTA THRU 2110-FIN-VALIDAR-ALTA

           IF WS-VALIDATION-OK = "N"
               MOVE "SI" TO LK-SW-REJECTED
           ELSE
               PERFORM 2120-BUSCAR-LINEA THRU 2120-FIN-BUSCAR-LINEA
               IF CART-LINE-FOUND
                   ADD LK-TRAN-ITEM-QTY
                     TO LK-CART-ITEM-QTY (WS-SRCH-IDX)
               ELSE
                   PERFORM 2130-ANADIR-LINEA
                        THRU 2130-FIN-ANADIR-LINEA
               END-IF
           END-IF.

       2100-FIN-TRATAR-ALTA.
      *---------------------
           EXIT.

       2110-VALIDAR-ALTA.
      *------------------
      *    WORK FROM LOCAL COPIES OF THE INBOUND PRICE/QTY, NOT THE
      *    LINKAGE FIELDS DIRECTLY -- SHOP HABIT SINCE THE BAD-TAPE
      *    INCIDENT OF 1990 (FLD HIST, REGTRANS).
           MOVE "Y" TO WS-VALIDATION-OK
           MOVE LK-TRAN-ITEM-PRICE TO WS-CHK-PRICE
           MOVE LK-TRAN-ITEM-QTY   TO WS-CHK-QTY

           IF LK-TRAN-ITEM-ID = SPACES
               MOVE "N" TO WS-VALIDATION-OK
               MOVE "ITEM-ID IS BLANK" TO LK-REJ-MOTIVO
           END-IF

           IF WS-VALIDATION-OK = "Y" AND LK-TRAN-ITEM-NAME = SPACES
               MOVE "N" TO WS-VALIDATION-OK
               MOVE "ITEM-NAME IS BLANK" TO LK-REJ-MOTIVO
           END-IF

           IF WS-VALIDATION-OK = "Y"
              AND (WS-CHK-PRICE NOT > ZERO
                   OR WS-CHK-PRICE > 999999.99)
               MOVE "N" TO WS-VALIDATION-OK
               MOVE "ITEM-PRICE OUT OF RANGE" TO LK-REJ-MOTIVO
           END-IF

           IF WS-VALIDATION-OK = "Y"
              AND (WS-CHK-QTY NOT > ZERO
                   OR WS-CHK-QTY > 1000)
               MOVE "N" TO WS-VALIDATION-OK
               MOVE "ITEM-QTY OUT OF RANGE" TO LK-REJ-MOTIVO
           END-IF.

       2110-FIN-VALIDAR-ALTA.
      *-----------------------
           EXIT.

       2120-BUSCAR-LINEA.
      *------------------
           MOVE "NO" TO SW-LINE-FOUND
           MOVE ZERO TO WS-SRCH-IDX

           PERFORM 2125-BUSCAR-LINEA-UNA
              VARYING LK-CART-IDX FROM 1 BY 1
                UNTIL LK-CART-IDX > LK-CART-LINE-COUNT
                   OR CART-LINE-FOUND.

       2120-FIN-BUSCAR-LINEA.
      *-----------------------
           EXIT.

       2125-BUSCAR-LINEA-UNA.
      *----------------------
           IF LK-CART-USER-ID (LK-CART-IDX) = LK-TRAN-USER-ID
              AND LK-CART-ITEM-ID (LK-CART-IDX) = LK-TRAN-ITEM-ID
               MOVE "SI" TO SW-LINE-FOUND
               MOVE LK-CART-IDX TO WS-SRCH-IDX
           END-IF.

       2130-ANADIR-LINEA.
      *------------------
           IF LK-CART-LINE-COUNT >= WS-CART-MAX-LINES
               MOVE "SI" TO LK-SW-REJECTED
               MOVE "CART TABLE FULL" TO LK-REJ-MOTIVO
           ELSE
               ADD 1 TO LK-CART-LINE-COUNT
               SET LK-CART-IDX TO LK-CART-LINE-COUNT
               MOVE LK-TRAN-USER-ID
                 TO LK-CART-USER-ID (LK-CART-IDX)
               MOVE LK-TRAN-ITEM-ID
                 TO LK-CART-ITEM-ID (LK-CART-IDX)
               MOVE LK-TRAN-ITEM-NAME
                 TO LK-CART-ITEM-NAME (LK-CART-IDX)
               MOVE LK-TRAN-ITEM-PRICE
                 TO LK-CART-ITEM-PRICE (LK-CART-IDX)
               MOVE LK-TRAN-ITEM-QTY
                 TO LK-CART-ITEM-QTY (LK-CART-IDX)
           END-IF.

       2130-FIN-ANADIR-LINEA.
      *-----------------------
           EXIT.

       2200-TRATAR-BAJA.
      *-----------------
           PERFORM 2120-BUSCAR-LINEA THRU 2120-FIN-BUSCAR-LINEA

           IF CART-LINE-FOUND
               PERFORM 2210-CERRAR-HUECO THRU 2210-FIN-CERRAR-HUECO
           END-IF.

       2200-FIN-TRATAR-BAJA.
      *-----------------------
           EXIT.

       2210-CERRAR-HUECO.
      *------------------
      *    SHIFT EVERY LINE AFTER THE REMOVED ONE UP BY ONE SLOT SO
      *    THE TABLE STAYS DENSE -- REQUEST 2714, 1991.
           PERFORM 2215-CERRAR-HUECO-UNA
              VARYING WS-KEEP-IDX FROM WS-SRCH-IDX BY 1
                UNTIL WS-KEEP-IDX >= LK-CART-LINE-COUNT

           SUBTRACT 1 FROM LK-CART-LINE-COUNT.

       2210-FIN-CERRAR-HUECO.
      *-----------------------
           EXIT.

       2215-CERRAR-HUECO-UNA.
      *----------------------
           ADD 1 TO WS-KEEP-IDX GIVING WS-OUT-IDX
           MOVE LK-CART-LINE (WS-OUT-IDX)
             TO LK-CART-LINE (WS-KEEP-IDX).

       2300-TRATAR-BORRADO.
      *--------------------
      *    CLEAR THE WHOLE CART FOR THIS USER-ID.  WORK FROM THE
      *    BOTTOM OF THE TABLE UP SO A REMOVE DOES NOT DISTURB AN
      *    INDEX WE HAVE NOT YET VISITED.
           MOVE LK-CART-LINE-COUNT TO WS-SRCH-IDX

           PERFORM 2310-BORRAR-SI-COINCIDE THRU 2310-FIN-BORRAR-SI
              UNTIL WS-SRCH-IDX = ZERO.

       2300-FIN-TRATAR-BORRADO.
      *-------------------------
           EXIT.

       2310-BORRAR-SI-COINCIDE.
      *------------------------
           IF LK-CART-USER-ID (WS-SRCH-IDX) = LK-TRAN-USER-ID
               PERFORM 2210-CERRAR-HUECO THRU 2210-FIN-CERRAR-HUECO
           END-IF

           SUBTRACT 1 FROM WS-SRCH-IDX.

       2310-FIN-BORRAR-SI.
      *--------------------
           EXIT.

       END PROGRAM CARTMAINT.
