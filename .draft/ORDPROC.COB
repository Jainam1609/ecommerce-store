      ******************************************************************
      *                                                                *
      *   PROGRAM      :  ORDPROC                                     *
      *   PURPOSE      :  NIGHTLY ORDER-PROCESSING RUN -- READS THE    *
      *                   TRANSACTION FILE, MAINTAINS CUSTOMER CARTS,  *
      *                   DRIVES CHECKOUT AND COUPON ISSUANCE, LOGS    *
      *                   REJECTS, AND CALLS THE END-OF-RUN FINALIZE   *
      *                   AND STATISTICS STEPS.                        *
      *                                                                *
      ******************************************************************
      *                   CHANGE LOG                                   *
      ******************************************************************
      *   DATE-WRITTEN 1989-03-06                                       *
      *   1989-03-06  RAH  ORIGINAL CUT.  MAIL-ORDER CART/CHECKOUT RUN. ORDP001
      *   1989-04-02  RAH  ADDED TRAN-CODE DISPATCH (WAS HARD-CODED     ORDP002
      *                    TO ADD-ITEM ONLY).                          *
      *   1989-06-30  RAH  WIRED IN ORDER-FILE / ORDER-DETAIL-FILE      ORDP003
      *                    THROUGH CHECKOUT.                           *
      *   1990-11-14  RAH  ADDED GC ADMIN TRANSACTION FOR COUPON PILOT. ORDP004
      *   1991-08-04  DWK  COUPON PILOT MADE PERMANENT -- CALL DISCFIN  ORDP005
      *                    AND STATRPT AT END OF RUN INSTEAD OF A       *
      *                    SEPARATE JOB STEP.                          *
      *   1993-02-09  DWK  RAISED CART AND CODE TABLE SIZES (SEE        ORDP006
      *                    REGCART/REGCTAB) -- RUNS WERE ABENDING ON    *
      *                    TABLE OVERFLOW DURING THE FALL CATALOG DROP. *
      *   1996-05-17  DWK  REQUEST 4471 -- N-VALUE (NTH-ORDER COUPON    ORDP007
      *                    TRIGGER) MOVED OFF HARD-CODED 5 TO A PARM.   *
      *   1998-09-08  LMT  Y2K REMEDIATION -- ALL DATE FIELDS NOW       ORDP008
      *                    CCYYMMDD, SOURCE AND COPY MEMBERS.           *
      *   1999-01-11  LMT  Y2K -- VERIFIED CENTURY ROLL ON TEST DECK,   ORDP009
      *                    NO FURTHER CHANGE REQUIRED.                 *
      *   2003-07-22  BCO  REQUEST 5920 -- ERROR-LOG NOW CARRIES THE    ORDP010
      *                    FULL TRANSACTION IMAGE, NOT JUST THE REASON. *
      *   2003-11-03  BCO  REQUEST 6004 -- BLANK TRAN-CODE NOW REJECTED ORDP011
      *                    UP FRONT INSTEAD OF FALLING INTO THE DISPATCH*
      *                    AND COMING OUT "UNKNOWN TRANSACTION CODE".   *
      ******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.    ORDPROC.
       AUTHOR.        R A HENNESSY.
       INSTALLATION.  MERCANTILE CATALOG SALES -- DATA CENTER.
       DATE-WRITTEN.  03/06/89.
       DATE-COMPILED.
       SECURITY.      UNCLASSIFIED -- PRODUCTION BATCH.
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.  IBM-3090.
       OBJECT-COMPUTER.  IBM-3090.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           SWITCH-0 IS SW-RERUN-MODE ON STATUS IS SW-RERUN-ON.
      *-----------------------------------------------------------------
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT TRAN-FILE     ASSIGN TO TRANFILE
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS FS-TRAN-FILE.

           SELECT ERROR-LOG     ASSIGN TO ERRLOG
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS FS-ERROR-LOG.
      ******************************************************************
       DATA DIVISION.
       FILE SECTION.
      *----FICHERO DE ENTRADA (TRANSACCIONES DEL DIA).
       FD  TRAN-FILE
           BLOCK CONTAINS 0 RECORDS
           RECORDING MODE IS F.
       01  TRAN-FILE-REC                  PIC X(100).

      *----LISTADO DE RECHAZOS.
       FD  ERROR-LOG
           BLOCK CONTAINS 0 RECORDS
           RECORDING MODE IS F.
       01  ERROR-LOG-REC                  PIC X(132).
      ******************************************************************
       WORKING-STORAGE SECTION.
      *----FILE STATUS.
       01  FS-TRAN-FILE                   PIC 9(02) VALUE ZEROS.
       01  FS-ERROR-LOG                   PIC 9(02) VALUE ZEROS.

      *----LITERAL DE RECHAZO, CODIGO DE TRANSACCION EN BLANCO.
      *    AISLADO A NIVEL 77 PORQUE LO USAN DOS SITIOS DEL PROGRAMA.
       77  WS-BLANK-CODE-MSG              PIC X(23)
               VALUE "BLANK TRANSACTION CODE".

      *----COPYS DE ARCHIVOS (AREA DE REGISTRO).
           COPY REGTRANS.
           COPY REGCART.
           COPY REGCTAB.

      *----SWITCHES.
       01  SWITCHES.
           03  SW-EOF-TRAN                PIC X(02) VALUE "NO".
               88  TRAN-EOF                VALUE "SI".
           03  SW-REJECTED                PIC X(02) VALUE "NO".
               88  TRAN-REJECTED           VALUE "SI".

      *----CONTADORES-ESTADISTICAS (TODOS COMP, VER REGLA DE TALLER).
       01  CONTADORES.
           03  C-ESTADISTICAS.
               05  CONTA-TRANS            PIC 9(06) COMP VALUE ZERO.
               05  CONTA-RECHAZOS         PIC 9(06) COMP VALUE ZERO.
           03  WS-ORDER-SEQ               PIC 9(06) COMP VALUE ZERO.
           03  WS-COMPLETED-COUNT         PIC 9(06) COMP VALUE ZERO.
           03  WS-N-VALUE                 PIC 9(03) COMP VALUE 5.
      *        WS-N-VALUE IS NORMALLY SUPPLIED ON THE PARM CARD OF THE
      *        EXEC STATEMENT (REQUEST 4471); DEFAULTED HERE WHEN NONE
      *        IS SUPPLIED.

      *----AUXILIARES.
       01  AUXILIARES.
           03  AUXILIAR-FUNCION           PIC X(04) VALUE SPACES.
           03  AUXILIAR-REJ-MOTIVO        PIC X(40) VALUE SPACES.
           03  WS-GEN-CODE                PIC X(10) VALUE SPACES.
           03  WS-GEN-CODE-X
                         REDEFINES WS-GEN-CODE.
               05  WS-GEN-CODE-PFX        PIC X(06).
               05  WS-GEN-CODE-SEQ        PIC X(04).
           03  WS-GEN-OK-FLAG             PIC X(02) VALUE "NO".
               88  WS-GEN-WAS-OK            VALUE "SI".
           03  WS-GEN-PCT                 PIC 9(03) VALUE ZERO.

      *----LINEA DE RECHAZO PARA EL LISTADO.
       01  WS-ERROR-LINE.
           03  WS-ERROR-DATE              PIC X(08) VALUE SPACES.
           03  WS-ERROR-DATE-X
                         REDEFINES WS-ERROR-DATE.
               05  WS-ERROR-CCYY          PIC 9(04).
               05  WS-ERROR-MM            PIC 9(02).
               05  WS-ERROR-DD            PIC 9(02).
           03  FILLER                     PIC X(01) VALUE SPACES.
           03  WS-ERROR-CODE              PIC X(02) VALUE SPACES.
           03  FILLER                     PIC X(01) VALUE SPACES.
           03  WS-ERROR-USER              PIC X(20) VALUE SPACES.
           03  FILLER                     PIC X(01) VALUE SPACES.
           03  WS-ERROR-REASON            PIC X(40) VALUE SPACES.
           03  WS-ERROR-LINE-X
                         REDEFINES WS-ERROR-REASON PIC X(40).
           03  FILLER                     PIC X(18) VALUE SPACES.
      ******************************************************************
       PROCEDURE DIVISION.
      *-------------------
           PERFORM 1000-INICIO  THRU 1000-FIN-INICIO

           PERFORM 2000-PROCESO THRU 2000-FIN-PROCESO
                                UNTIL TRAN-EOF

           PERFORM 3000-FIN     THRU 3000-FIN-FIN.

       1000-INICIO.
      *------------
           DISPLAY "ORDPROC -- COMIENZA LA CARGA DE TRANSACCIONES"
           DISPLAY " "

           INITIALIZE  CART-LINE-TABLE
                       CODE-TABLE-AREA
                       CONTADORES.

           PERFORM 1100-ABRIR-FICHEROS THRU 1100-FIN-ABRIR-FICHEROS
           PERFORM 9000-LEER-TRAN      THRU 9000-FIN-LEER-TRAN.

       1000-FIN-INICIO.
      *----------------
           EXIT.

       1100-ABRIR-FICHEROS.
      *--------------------
           OPEN INPUT  TRAN-FILE
                OUTPUT ERROR-LOG.

       1100-FIN-ABRIR-FICHEROS.
      *------------------------
           EXIT.

       2000-PROCESO.
      *-------------
           ADD 1 TO CONTA-TRANS
           MOVE "NO" TO SW-REJECTED

      *    BLANK TRAN-CODE ON THE INPUT TAPE USED TO FALL ALL THE WAY
      *    THROUGH THE EVALUATE TO "OTHER" -- RAISED AS A SEPARATE
      *    GUARD SO THE REJECT REASON IS SET BEFORE THE DISPATCH EVER
      *    RUNS, NOT AFTER IT FALLS OUT THE BOTTOM (REQUEST 6004).
           IF TRAN-CODE = SPACES
               MOVE "SI" TO SW-REJECTED
               MOVE WS-BLANK-CODE-MSG TO AUXILIAR-REJ-MOTIVO
               GO TO 2000-VERIFICAR-RECHAZO
           END-IF

           EVALUATE TRAN-CODE
               WHEN "AD"
                   CALL "CARTMAINT" USING TRAN-RECORD CART-LINE-TABLE
                                          SW-REJECTED AUXILIAR-REJ-MOTIVO
               WHEN "RM"
                   CALL "CARTMAINT" USING TRAN-RECORD CART-LINE-TABLE
                                          SW-REJECTED AUXILIAR-REJ-MOTIVO
               WHEN "CL"
                   CALL "CARTMAINT" USING TRAN-RECORD CART-LINE-TABLE
                                          SW-REJECTED AUXILIAR-REJ-MOTIVO
               WHEN "CO"
                   CALL "CHECKOUT"  USING TRAN-CODE TRAN-RECORD
                                          CART-LINE-TABLE
                                          CODE-TABLE-AREA WS-N-VALUE
                                          WS-ORDER-SEQ WS-COMPLETED-COUNT
                                          SW-REJECTED AUXILIAR-REJ-MOTIVO
               WHEN "GC"
                   MOVE "GEN " TO AUXILIAR-FUNCION
                   MOVE SPACES TO WS-GEN-CODE
                   CALL "CODEGEN"   USING AUXILIAR-FUNCION WS-GEN-CODE
                                          WS-GEN-OK-FLAG WS-GEN-PCT
                                          CODE-TABLE-AREA
                                          SW-REJECTED AUXILIAR-REJ-MOTIVO
               WHEN OTHER
                   MOVE "SI" TO SW-REJECTED
                   MOVE "UNKNOWN TRANSACTION CODE" TO AUXILIAR-REJ-MOTIVO
           END-EVALUATE.

       2000-VERIFICAR-RECHAZO.
      *------------------------
           IF TRAN-REJECTED
               PERFORM 2900-GRABAR-RECHAZO THRU 2900-FIN-GRABAR-RECHAZO
           END-IF

           PERFORM 9000-LEER-TRAN THRU 9000-FIN-LEER-TRAN.

       2000-FIN-PROCESO.
      *-----------------
           EXIT.

       2900-GRABAR-RECHAZO.
      *---------------------
           ADD 1 TO CONTA-RECHAZOS
           MOVE TRAN-CODE      TO WS-ERROR-CODE
           MOVE TRAN-USER-ID   TO WS-ERROR-USER
           MOVE AUXILIAR-REJ-MOTIVO TO WS-ERROR-REASON
           WRITE ERROR-LOG-REC FROM WS-ERROR-LINE.

       2900-FIN-GRABAR-RECHAZO.
      *-------------------------
           EXIT.

       3000-FIN.
      *---------
           PERFORM 3100-CERRAR-FICHEROS THRU 3100-FIN-CERRAR-FICHEROS

           CALL "CHECKOUT" USING "CF" TRAN-RECORD CART-LINE-TABLE
                                  CODE-TABLE-AREA WS-N-VALUE
                                  WS-ORDER-SEQ WS-COMPLETED-COUNT
                                  SW-REJECTED AUXILIAR-REJ-MOTIVO

           CALL "DISCFIN"  USING CODE-TABLE-AREA

           CALL "STATRPT"  USING CODE-TABLE-AREA

           DISPLAY "ORDPROC -- TRANSACCIONES LEIDAS : " CONTA-TRANS
           DISPLAY "ORDPROC -- TRANSACCIONES RECHAZADAS: " CONTA-RECHAZOS
           DISPLAY "ORDPROC -- PEDIDOS COMPLETADOS  : " WS-COMPLETED-COUNT

           STOP RUN.

       3000-FIN-FIN.
      *-------------
           EXIT.

       3100-CERRAR-FICHEROS.
      *----------------------
           CLOSE TRAN-FILE
                 ERROR-LOG.

       3100-FIN-CERRAR-FICHEROS.
      *-------------------------
           EXIT.

       9000-LEER-TRAN.
      *-----------------
           READ TRAN-FILE INTO TRAN-RECORD
               AT END MOVE "SI" TO SW-EOF-TRAN
           END-READ.

       9000-FIN-LEER-TRAN.
      *---------------------
           EXIT.

       END PROGRAM ORDPROC.
