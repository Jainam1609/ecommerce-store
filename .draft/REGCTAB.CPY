      ******************************************************************
      *                 COPY  REGCTAB
      *     DISCOUNT-CODE TABLE -- EVERY CODE ISSUED SO FAR THIS RUN,
      *     HELD IN MEMORY BY CODEGEN AND HANDED OUT (ACTION "DUMP")
      *     TO DISCFIN FOR THE END-OF-RUN REWRITE AND TO STATRPT FOR
      *     THE CODE LISTING.  ENTRY SHAPE MATCHES COPY REGCODE.
      ******************************************************************
      *   FLD HIST: 1990-11-14 RAH  ORIGINAL CUT -- COUPON PILOT
      *              1993-02-09 DWK  RAISED TABLE SIZE TO 500 CODES
      ******************************************************************
       01  CODE-TABLE-AREA.
           05  CODE-TABLE-COUNT           PIC 9(04) COMP.
           05  FILLER                     PIC X(04).
           05  CODE-TABLE-ENTRY OCCURS 500 TIMES
                         INDEXED BY CODE-TABLE-IDX.
               10  CT-CODE                PIC X(10).
               10  CT-DISCOUNT-PERCENT    PIC 9(03).
               10  CT-CREATED-DATE        PIC X(08).
               10  CT-CREATED-TIME        PIC X(06).
               10  CT-USED-FLAG           PIC X(01).
                   88  CT-IS-USED         VALUE "Y".
                   88  CT-NOT-USED        VALUE "N".
               10  CT-USED-DATE           PIC X(08).
               10  CT-USED-TIME           PIC X(06).
               10  FILLER                 PIC X(08).
