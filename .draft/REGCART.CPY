      ******************************************************************
      *                 COPY  REGCART
      *     CART-LINE TABLE -- THE CUSTOMER'S PENDING CART, HELD IN
      *     MEMORY FOR THE LIFE OF THE RUN.  ONE TABLE SERVES ALL
      *     CUSTOMERS ACTIVE IN THE RUN; LINES ARE KEYED BY
      *     CART-USER-ID + CART-ITEM-ID.  PASSED BY REFERENCE BETWEEN
      *     ORDPROC, CARTMAINT AND CHECKOUT -- NOT A FILE.
      ******************************************************************
      *   FLD HIST: 1989-05-21 RAH  ORIGINAL CUT, 50-LINE TABLE
      *              1993-02-09 DWK  RAISED TABLE SIZE TO 100 LINES
      ******************************************************************
       01  CART-LINE-TABLE.
           05  CART-LINE-COUNT            PIC 9(03) COMP.
           05  FILLER                     PIC X(04).
           05  CART-LINE OCCURS 100 TIMES
                         INDEXED BY CART-LINE-IDX.
               10  CART-USER-ID           PIC X(20).
               10  CART-ITEM-ID           PIC X(20).
               10  CART-ITEM-NAME         PIC X(30).
               10  CART-ITEM-PRICE        PIC 9(06)V99.
               10  CART-ITEM-PRICE-X
                         REDEFINES CART-ITEM-PRICE PIC X(08).
               10  CART-ITEM-QTY          PIC 9(04).
               10  FILLER                 PIC X(06).
