      ******************************************************************
      *                 COPY  REGORDD
      *     ORDER DETAIL RECORD -- ONE PER CART LINE CARRIED INTO A
      *     COMPLETED ORDER.  KEYED LOGICALLY TO ITS HEADER BY
      *     ORDD-ORDER-ID; WRITTEN IMMEDIATELY AFTER THE HEADER.
      ******************************************************************
      *   FLD HIST: 1989-06-30 RAH  ORIGINAL CUT
      ******************************************************************
       01  ORDER-DETAIL-RECORD.
           05  ORDD-ORDER-ID              PIC X(10).
           05  ORDD-ITEM-ID               PIC X(20).
           05  ORDD-ITEM-NAME             PIC X(30).
           05  ORDD-ITEM-PRICE            PIC 9(06)V99.
           05  ORDD-ITEM-PRICE-X
                         REDEFINES ORDD-ITEM-PRICE PIC X(08).
           05  ORDD-ITEM-QTY              PIC 9(04).
           05  ORDD-ITEM-QTY-X
                         REDEFINES ORDD-ITEM-QTY   PIC X(04).
           05  FILLER                     PIC X(08).
