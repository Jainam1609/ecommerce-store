      ******************************************************************
      *                 COPY  REGCODE
      *     DISCOUNT-CODE RECORD -- FLAT SHAPE OF ONE DISCOUNT-FILE
      *     RECORD.  USED AS THE FD BUFFER LAYOUT IN DISCFIN AND AS
      *     ONE ENTRY'S SHAPE WHEN CODEGEN BUILDS ITS IN-MEMORY TABLE
      *     (SEE COPY REGCTAB).
      ******************************************************************
      *   FLD HIST: 1990-11-14 RAH  ORIGINAL CUT -- COUPON PILOT
      *              1998-09-08 LMT  Y2K -- DATE STAMPS NOW CCYYMMDD
      ******************************************************************
       01  CODE-RECORD.
           05  COD-CODE                   PIC X(10).
           05  COD-DISCOUNT-PERCENT       PIC 9(03).
           05  COD-CREATED-DATE           PIC X(08).
           05  COD-CREATED-DATE-X
                         REDEFINES COD-CREATED-DATE.
               10  COD-CREATED-CCYY       PIC 9(04).
               10  COD-CREATED-MM         PIC 9(02).
               10  COD-CREATED-DD         PIC 9(02).
           05  COD-CREATED-TIME           PIC X(06).
           05  COD-USED-FLAG              PIC X(01).
               88  COD-IS-USED            VALUE "Y".
               88  COD-NOT-USED           VALUE "N".
           05  COD-USED-DATE              PIC X(08).
           05  COD-USED-TIME              PIC X(06).
           05  FILLER                     PIC X(08).
