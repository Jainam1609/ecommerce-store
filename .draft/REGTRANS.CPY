      ******************************************************************
      *                 COPY  REGTRANS
      *     TRANSACTION RECORD -- DRIVES THE NIGHTLY ORDER-PROCESSING
      *     RUN.  ONE RECORD PER CART OR CHECKOUT ACTION.  WRITTEN BY
      *     THE ORDER-ENTRY FRONT END, READ BY ORDPROC IN ARRIVAL
      *     ORDER.  TRAN-CODE SELECTS WHICH OF THE FIELDS BELOW APPLY.
      ******************************************************************
      *   FLD HIST: 1989-04-02 RAH  ORIGINAL CUT, FLAT 58-BYTE RECORD
      *              1990-11-14 RAH  ADDED DISC-CODE FOR COUPON PILOT
      *              1998-09-08 LMT  Y2K -- DATE/TIME STAMPS NOW CCYY
      ******************************************************************
       01  TRAN-RECORD.
           05  TRAN-CODE                  PIC X(02).
      *        AD = ADD ITEM   RM = REMOVE ITEM   CL = CLEAR CART
      *        CO = CHECKOUT   GC = ADMIN GENERATE COUPON CODE
           05  TRAN-USER-ID               PIC X(20).
           05  TRAN-ITEM-ID               PIC X(20).
           05  TRAN-ITEM-NAME             PIC X(30).
           05  TRAN-ITEM-PRICE            PIC 9(06)V99.
           05  TRAN-ITEM-PRICE-X
                             REDEFINES TRAN-ITEM-PRICE PIC X(08).
           05  TRAN-ITEM-QTY              PIC 9(04).
           05  TRAN-ITEM-QTY-X
                             REDEFINES TRAN-ITEM-QTY   PIC X(04).
           05  TRAN-DISC-CODE             PIC X(10).
           05  FILLER                     PIC X(06).
